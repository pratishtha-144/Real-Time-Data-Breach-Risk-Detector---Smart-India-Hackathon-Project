000100*--------------------------------------------------------------*
000200*  SCNETAB.CPY  -  ENDPOINT-SCAN WORKING TABLE.  BUILT ONCE    *
000300*                  PER RUN BY SCNEPB FROM THE FIXED ENDPOINT   *
000400*                  LIST, THEN SHARED READ-ONLY WITH SCNAPX     *
000500*                  AND SCNMIS VIA LK-ZONE-SCAN.                *
000600*--------------------------------------------------------------*
000700 01  ENDPOINT-SCAN-TABLE.
000800     05  ES-TABLE-COUNT          PIC 9(02) COMP.
000900     05  ES-ENTRY OCCURS 5 TIMES
001000                  INDEXED BY ES-IDX.
001100         10  ES-ENDPOINT         PIC X(30).
001200         10  ES-ENDPOINT-R REDEFINES ES-ENDPOINT.
001300             15  ES-ENDPOINT-HALF1   PIC X(15).
001400             15  ES-ENDPOINT-HALF2   PIC X(15).
001410*                USED BY SCNMIS'S 2000-SCAN-ENDPOINTS TO TRACE
001420*                THE ENDPOINT UNDER EXAMINATION ON THE CONSOLE.
001500         10  ES-REQUIRES-AUTH    PIC X(01).
001600         10  ES-AUTH-ENFORCED    PIC X(01).
001700         10  ES-PUBLIC-ACCESS    PIC X(01).
001800         10  ES-RISK-LEVEL       PIC X(08).
001810     05  FILLER                  PIC X(06).
