000100*================================================================*
000200*  SCNRPT   -  SECURITY SCAN BATCH SUITE                        *
000300*              IMPRESSION DU RAPPORT DE SCAN                    *
000400*================================================================*
000500 IDENTIFICATION              DIVISION.
000600 PROGRAM-ID.    scnrpt.
000700 AUTHOR.        bernard.lachaux.
000800 INSTALLATION.  SERVICE ETUDES MISTRAL.
000900 DATE-WRITTEN.  vendredi 27 mars 1987.
001000 DATE-COMPILED.
001100 SECURITY.      CONFIDENTIEL - RESERVE AU SERVICE SECURITE.
001200 REMARKS.       IMPRIME LE RAPPORT DE SCAN COMPLET SUR LA CONSOLE :
001300                 BANNIERE DE DEBUT, COMPTAGE DE LA COLLECTE, COMPTE
001400                 PAR REGLE DE CHAQUE DETECTEUR, UNE LIGNE D'ALERTE
001500                 PAR ISSUE, SECTION DU SCORE DE RISQUE, TABLEAU DE
001600                 DECOMPOSITION DU RISQUE, RECAPITULATIF DE SEVERITE,
001700                 RECOMMANDATIONS ET BANNIERE DE FIN.  APPELE PAR
001800                 SCNRUN EN DERNIERE ETAPE DE LA CHAINE.
001900*----------------------------------------------------------------*
002000*  JOURNAL DES MODIFICATIONS                                    *
002100*----------------------------------------------------------------*
002200* 27/03/87  BL   ECRITURE INITIALE DU PROGRAMME.                *
002300* 02/04/87  BL   AJOUT DU TABLEAU DE DECOMPOSITION DU RISQUE     *
002400*                (RISK-BREAKDOWN-TABLE) APRES REVUE PAR JMF.     *
002500* 14/11/90  IR   LES LIGNES D'ALERTE REPRENNENT LA MEME MISE EN  *
002600*                FORME QUE SCNAL POUR EVITER LA CONFUSION DES    *
002700*                UTILISATEURS DU RAPPORT. TICKET SEC-0178.      *
002800* 30/11/98  AM   MISE EN CONFORMITE PASSAGE AN 2000 - AUCUN      *
002900*                CHAMP DATE TRAITE ICI, CONTROLE SANS OBJET.    *
003000*                TICKET SEC-0600 (CHANTIER AN2000).             *
003100* 23/07/02  PG   REVUE DU CADRAGE DES COLONNES DU TABLEAU DE     *
003200*                DECOMPOSITION APRES RETOUR UTILISATEURS.        *
003300* 09/03/06  SC   AJOUT DE LA SECTION RECOMMANDATIONS EN FIN DE   *
003400*                RAPPORT - TICKET SEC-0845.                     *
003410* 29/05/06  FR   5100-PRINT-ONE-BREAKDOWN-LINE N'UTILISAIT PAS   *
003420*                LA VUE WS-BREAKDOWN-LINE-R ANNONCEE PAR SON     *
003430*                COMMENTAIRE - LA TRACE DE CADRAGE PASSE         *
003440*                DESORMAIS REELLEMENT PAR CETTE VUE.  SEC-0823.  *
003500*----------------------------------------------------------------*
003600 ENVIRONMENT                 DIVISION.
003700 CONFIGURATION               SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT                SECTION.
004100 FILE-CONTROL.
004200 DATA                        DIVISION.
004300 WORKING-STORAGE             SECTION.
004400 77  WS-RECOMMEND-SUB            PIC 9(02) COMP.
004500 01  WS-LINE-SEVERITY            PIC X(10).
004600 01  WS-LINE-DESCRIPTION         PIC X(80).
004700 01  WS-BREAKDOWN-LINE.
004800     05  WS-BL-TYPE                  PIC X(25).
004900     05  WS-BL-COUNT                 PIC Z,ZZ9.
005000     05  WS-BL-WEIGHT                PIC ZZ9.
005100     05  WS-BL-CONTRIB                PIC ZZ,ZZ9.
005110     05  FILLER                      PIC X(05).
005200 01  WS-BREAKDOWN-LINE-R REDEFINES WS-BREAKDOWN-LINE.
005300     05  WS-BL-LINE-HALF1            PIC X(22).
005400     05  WS-BL-LINE-HALF2            PIC X(22).
005500*        VUE ALTERNATIVE UTILISEE PAR 5100-PRINT-ONE-BREAKDOWN-
005600*        LINE POUR LA TRACE DE CADRAGE, HERITEE DE L'HABITUDE AFFLIS.
005700 LINKAGE                     SECTION.
005800 COPY "SCNCOMM.cpy".
005900 COPY "SCNISSUE.cpy".
006000 COPY "SCNBRK.cpy".
006100 PROCEDURE DIVISION USING SCAN-COMM-AREA
006200                           ISSUE-TABLE
006300                           RISK-BREAKDOWN-TABLE.
006400*----------------------------------------------------------------*
006500 0000-MAIN-PROCEDURE.
006600*----------------------------------------------------------------*
006610*    SCNRPT EST LA DERNIERE ETAPE DE LA CHAINE (APPELE APRES      *
006620*    SCNAL PAR SCNRUN) - IL NE CALCULE RIEN, IL MET EN FORME SUR  *
006630*    LA CONSOLE CE QUE LES AUTRES PROGRAMMES ONT DEJA PRODUIT.    *
006640*    LES HUIT SECTIONS SONT IMPRIMEES DANS UN ORDRE FIXE, TOUJOURS*
006650*    LE MEME, POUR QUE L'OPERATEUR DE QUART RETROUVE CHAQUE       *
006660*    INFORMATION AU MEME ENDROIT D'UN RUN A L'AUTRE.              *
006700     PERFORM 1000-PRINT-HEADER
006800         THRU 1000-PRINT-HEADER-EXIT.
006900
007000     PERFORM 2000-PRINT-DETECTOR-COUNTS
007100         THRU 2000-PRINT-DETECTOR-COUNTS-EXIT.
007200
007300     PERFORM 3000-PRINT-ALERT-LINES
007400         THRU 3000-PRINT-ALERT-LINES-EXIT.
007500
007600     PERFORM 4000-PRINT-RISK-SCORE
007700         THRU 4000-PRINT-RISK-SCORE-EXIT.
007800
007900     PERFORM 5000-PRINT-RISK-BREAKDOWN
008000         THRU 5000-PRINT-RISK-BREAKDOWN-EXIT.
008100
008200     PERFORM 6000-PRINT-SEVERITY-SUMMARY
008300         THRU 6000-PRINT-SEVERITY-SUMMARY-EXIT.
008400
008500     PERFORM 7000-PRINT-RECOMMENDATIONS
008600         THRU 7000-PRINT-RECOMMENDATIONS-EXIT.
008700
008800     PERFORM 8000-PRINT-TRAILER
008900         THRU 8000-PRINT-TRAILER-EXIT.
009000
009100     GO TO 0000-MAIN-PROCEDURE-EXIT.
009200*----------------------------------------------------------------*
009300*  1000  -  BANNIERE DE DEBUT ET COMPTAGE DE LA COLLECTE         *
009400*----------------------------------------------------------------*
009500 1000-PRINT-HEADER.
009600     DISPLAY "========================================".
009700     DISPLAY "STARTING SECURITY SCAN".
009800     DISPLAY "========================================".
009900     DISPLAY "AUTH EVENTS COLLECTED    : " WK-AUTH-COUNT.
010000     DISPLAY "API EVENTS COLLECTED     : " WK-API-COUNT.
010100     DISPLAY "ENDPOINTS SCANNED        : " WK-ENDPOINT-COUNT.
010200 1000-PRINT-HEADER-EXIT.
010300     EXIT.
010400*----------------------------------------------------------------*
010500*  2000  -  COMPTE PAR REGLE DE CHAQUE DETECTEUR                 *
010600*----------------------------------------------------------------*
010700 2000-PRINT-DETECTOR-COUNTS.
010800     DISPLAY "----------------------------------------".
010900     DISPLAY "AUTHENTICATION DETECTOR".
011000     DISPLAY "  BRUTE FORCE ATTEMPTS  : " WK-BRUTE-FORCE-CNT.
011100     DISPLAY "  SUSPICIOUS ACCESS TIME: " WK-SUSPICIOUS-TIME-CNT.
011200     DISPLAY "  MULTIPLE IP ACCESS    : " WK-MULTI-IP-CNT.
011300     DISPLAY "API EXPOSURE DETECTOR".
011400     DISPLAY "  MISSING AUTHENTICATION: " WK-MISSING-AUTH-CNT.
011500     DISPLAY "  EXPOSED ENDPOINTS     : " WK-EXPOSED-ENDPT-CNT.
011600     DISPLAY "MISCONFIGURATION DETECTOR".
011700     DISPLAY "  DEFAULT CREDENTIALS   : " WK-DEFAULT-CREDS-CNT.
011800     DISPLAY "  PUBLIC ENDPOINTS      : " WK-PUBLIC-ENDPT-CNT.
011900 2000-PRINT-DETECTOR-COUNTS-EXIT.
012000     EXIT.
012100*----------------------------------------------------------------*
012200*  3000  -  UNE LIGNE D'ALERTE PAR ISSUE                        *
012300*----------------------------------------------------------------*
012310*    TICKET SEC-0178 DE 1990 - LA MISE EN FORME "[SEVERITE]       *
012320*    DESCRIPTION" REPREND VOLONTAIREMENT CELLE DE SCNAL POUR QUE  *
012330*    L'OPERATEUR NE SE DEMANDE PAS POURQUOI LE FICHIER ALERTOUT   *
012340*    ET LE RAPPORT IMPRIME NE SE RESSEMBLENT PAS.                *
012400 3000-PRINT-ALERT-LINES.
012500     DISPLAY "----------------------------------------".
012600     DISPLAY "ALERTS".
012700     PERFORM 3100-PRINT-ONE-ALERT-LINE
012800         THRU 3100-PRINT-ONE-ALERT-LINE-EXIT
012900         VARYING IS-IDX FROM 1 BY 1
013000         UNTIL IS-IDX > IS-TABLE-COUNT.
013100 3000-PRINT-ALERT-LINES-EXIT.
013200     EXIT.
013300*----------------------------------------------------------------*
013400 3100-PRINT-ONE-ALERT-LINE.
013500     MOVE SPACES TO WS-LINE-SEVERITY.
013600     IF IS-SEVERITY (IS-IDX) = SPACES
013700         MOVE "[INFO]    " TO WS-LINE-SEVERITY
013800     ELSE
013900         STRING "[" DELIMITED BY SIZE
014000                IS-SEVERITY (IS-IDX) DELIMITED BY SPACE
014100                "] " DELIMITED BY SIZE
014200             INTO WS-LINE-SEVERITY
014300         END-STRING
014400     END-IF.
014500     MOVE IS-DESCRIPTION (IS-IDX) TO WS-LINE-DESCRIPTION.
014600     DISPLAY WS-LINE-SEVERITY WS-LINE-DESCRIPTION.
014700 3100-PRINT-ONE-ALERT-LINE-EXIT.
014800     EXIT.
014900*----------------------------------------------------------------*
015000*  4000  -  SECTION DU SCORE DE RISQUE                          *
015100*----------------------------------------------------------------*
015110*    SIMPLE RAPPEL DU RESULTAT DE SCNRSK - AUCUN RECALCUL N'EST
015120*    FAIT ICI, LE SCORE ET LE NIVEAU ARRIVENT DEJA FIGES DANS
015130*    SCAN-COMM-AREA.
015200 4000-PRINT-RISK-SCORE.
015300     DISPLAY "----------------------------------------".
015400     DISPLAY "RISK SCORE : " WK-RISK-SCORE.
015500     DISPLAY "RISK LEVEL : " WK-RISK-LEVEL.
015600 4000-PRINT-RISK-SCORE-EXIT.
015700     EXIT.
015800*----------------------------------------------------------------*
015900*  5000  -  TABLEAU DE DECOMPOSITION DU RISQUE                  *
016000*----------------------------------------------------------------*
016010*    AJOUTE EN 1987 SUITE A LA REVUE DE JMF - LE SCORE GLOBAL     *
016020*    SEUL NE DISAIT PAS AU LECTEUR QUEL TYPE D'ISSUE PESAIT LE    *
016030*    PLUS DANS LE TOTAL; CE TABLEAU MONTRE COMPTE, POIDS ET       *
016040*    CONTRIBUTION LIGNE PAR LIGNE POUR CHAQUE TYPE RENCONTRE.     *
016100 5000-PRINT-RISK-BREAKDOWN.
016200     DISPLAY "----------------------------------------".
016300     DISPLAY "RISK BREAKDOWN".
016400     DISPLAY "TYPE                      COUNT WEIGHT CONTRIB".
016500     PERFORM 5100-PRINT-ONE-BREAKDOWN-LINE
016600         THRU 5100-PRINT-ONE-BREAKDOWN-LINE-EXIT
016700         VARYING BR-IDX FROM 1 BY 1
016800         UNTIL BR-IDX > BR-TABLE-COUNT.
016900 5000-PRINT-RISK-BREAKDOWN-EXIT.
017000     EXIT.
017100*----------------------------------------------------------------*
017200 5100-PRINT-ONE-BREAKDOWN-LINE.
017300     MOVE BR-TYPE (BR-IDX)        TO WS-BL-TYPE.
017400     MOVE BR-COUNT (BR-IDX)       TO WS-BL-COUNT.
017500     MOVE BR-WEIGHT (BR-IDX)      TO WS-BL-WEIGHT.
017600     MOVE BR-CONTRIBUTION (BR-IDX) TO WS-BL-CONTRIB.
017610*        TRACE DE CADRAGE EN DEUX MOITIES DE 22, HABITUDE AFFLIS
017620*        POUR LES TERMINAUX ETROITS DU SERVICE SECURITE.
017630     DISPLAY WS-BL-LINE-HALF1.
017640     DISPLAY WS-BL-LINE-HALF2.
017900 5100-PRINT-ONE-BREAKDOWN-LINE-EXIT.
018000     EXIT.
018100*----------------------------------------------------------------*
018200*  6000  -  RECAPITULATIF DE SEVERITE                           *
018300*----------------------------------------------------------------*
018310*    REPREND LES TOTAUX DEJA CUMULES PAR SCNAL PENDANT L'ECRITURE
018320*    DES ALERTES - DONNE AU LECTEUR UNE VUE D'ENSEMBLE SANS
018330*    DEVOIR COMPTER LES LIGNES D'ALERTE DE LA SECTION 3000.
018400 6000-PRINT-SEVERITY-SUMMARY.
018500     DISPLAY "----------------------------------------".
018600     DISPLAY "ALERT SEVERITY SUMMARY".
018700     DISPLAY "  CRITICAL : " WK-CRITICAL-CNT.
018800     DISPLAY "  WARNING  : " WK-WARNING-CNT.
018900     DISPLAY "  INFO     : " WK-INFO-CNT.
019000     DISPLAY "  TOTAL    : " WK-TOTAL-ISSUES.
019100 6000-PRINT-SEVERITY-SUMMARY-EXIT.
019200     EXIT.
019300*----------------------------------------------------------------*
019400*  7000  -  RECOMMANDATIONS                                     *
019500*----------------------------------------------------------------*
019510*    TICKET SEC-0845 DE MARS 2006 - LE SERVICE SECURITE VOULAIT   *
019520*    LES RECOMMANDATIONS DE SCNRSK IMPRIMEES EN FIN DE RAPPORT,   *
019530*    PAS SEULEMENT DISPONIBLES EN MEMOIRE, POUR LES JOINDRE AU    *
019540*    COMPTE-RENDU REMIS AUX EXPLOITANTS DU SITE SCANNE.           *
019600 7000-PRINT-RECOMMENDATIONS.
019700     DISPLAY "----------------------------------------".
019800     DISPLAY "RECOMMENDATIONS".
019900     PERFORM 7100-PRINT-ONE-RECOMMENDATION
020000         THRU 7100-PRINT-ONE-RECOMMENDATION-EXIT
020100         VARYING WS-RECOMMEND-SUB FROM 1 BY 1
020200         UNTIL WS-RECOMMEND-SUB > WK-RECOMMEND-COUNT.
020300 7000-PRINT-RECOMMENDATIONS-EXIT.
020400     EXIT.
020500*----------------------------------------------------------------*
020600 7100-PRINT-ONE-RECOMMENDATION.
020700     DISPLAY "  - " WK-RECOMMEND-LINE (WS-RECOMMEND-SUB).
020800 7100-PRINT-ONE-RECOMMENDATION-EXIT.
020900     EXIT.
021000*----------------------------------------------------------------*
021100*  8000  -  BANNIERE DE FIN                                     *
021200*----------------------------------------------------------------*
021300 8000-PRINT-TRAILER.
021400     DISPLAY "========================================".
021500     DISPLAY "SCAN COMPLETED".
021600     DISPLAY "RISK LEVEL   : " WK-RISK-LEVEL.
021700     DISPLAY "TOTAL ISSUES : " WK-TOTAL-ISSUES.
021800     DISPLAY "========================================".
021900 8000-PRINT-TRAILER-EXIT.
022000     EXIT.
022100*----------------------------------------------------------------*
022200 0000-MAIN-PROCEDURE-EXIT.
022300     EXIT PROGRAM.
