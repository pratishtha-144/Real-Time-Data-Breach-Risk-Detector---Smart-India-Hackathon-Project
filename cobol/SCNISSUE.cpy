000100*--------------------------------------------------------------*
000200*  SCNISSUE.CPY  -  COMBINED ISSUE TABLE.  EVERY DETECTOR RULE *
000300*                   APPENDS ONE ENTRY HERE; SCNRSK SCORES THE  *
000400*                   TABLE AND SCNAL TURNS EACH ENTRY INTO AN   *
000500*                   ALERT.  SHARED VIA LK-ZONE-SCAN.           *
000600*--------------------------------------------------------------*
000700 01  ISSUE-TABLE.
000800     05  IS-TABLE-COUNT          PIC 9(04) COMP.
000900     05  IS-ENTRY OCCURS 300 TIMES
001000                  INDEXED BY IS-IDX.
001100         10  IS-TYPE             PIC X(25).
001200         10  IS-SEVERITY         PIC X(08).
001300         10  IS-USER             PIC X(20).
001400         10  IS-ENDPOINT         PIC X(30).
001500         10  IS-COUNT            PIC 9(04).
001600         10  IS-COUNT-R REDEFINES IS-COUNT
001700                                 PIC S9(04).
001800*            SIGNED VIEW IN RESERVE - NO RULE READS IS-COUNT BACK
001900*            TODAY (EVERY DETECTOR ONLY WRITES IT), BUT THE SIGN
001910*            IS KEPT AVAILABLE SHOULD A FUTURE RULE NEED TO TEST
001920*            A COUNT DELTA RATHER THAN AN ABSOLUTE VALUE.
002000         10  IS-DESCRIPTION      PIC X(80).
002100         10  FILLER              PIC X(10).
