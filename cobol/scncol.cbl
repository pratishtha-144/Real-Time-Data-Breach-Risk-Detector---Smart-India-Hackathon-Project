000100*================================================================*
000200*  SCNCOL   -  SECURITY SCAN BATCH SUITE                        *
000300*              LOG COLLECTION / FILTERING                       *
000400*================================================================*
000500 IDENTIFICATION              DIVISION.
000600 PROGRAM-ID.    scncol.
000700 AUTHOR.        jean-marc.fabre.
000800 INSTALLATION.  SERVICE ETUDES MISTRAL.
000900 DATE-WRITTEN.  mardi 3 mars 1987.
001000 DATE-COMPILED.
001100 SECURITY.      CONFIDENTIEL - RESERVE AU SERVICE SECURITE.
001200 REMARKS.       LIT LES FICHIERS AUTHLOG ET APILOG ET CONSTITUE
001300                 LES TABLES DE TRAVAIL UTILISEES PAR LES
001400                 DETECTEURS.  APPELE PAR SCNRUN.
001500*----------------------------------------------------------------*
001600*  JOURNAL DES MODIFICATIONS                                    *
001700*----------------------------------------------------------------*
001800* 03/03/87  JMF  ECRITURE INITIALE DU PROGRAMME.                *
001900* 19/03/87  JMF  AJOUT DU COMPTAGE ECHECS/REUSSITES DE CONNEXION*
002000*                POUR LE RAPPORT (DEMANDE SERVICE SECURITE).    *
002100* 02/06/87  SC   CORRECTION OUVERTURE APILOG - FS NON TESTE     *
002200*                AVANT LA PREMIERE LECTURE.                    *
002300* 14/11/88  BL   RELEVEMENT DE LA TAILLE DE AUTH-EVENT-TABLE    *
002400*                A 500 OCCURENCES (SATURATION EN PERIODE DE     *
002500*                CAMPAGNE DE CONNEXION).                       *
002600* 27/02/90  IR   HARMONISATION DES NOMS DE PARAGRAPHES AVEC LE  *
002700*                RESTE DE LA CHAINE SCNxxx.                     *
002800* 08/09/92  DL   AJOUT TRAITEMENT FICHIER API VIDE (FS 10 DES   *
002900*                LE PREMIER OPEN) - TICKET SEC-0341.            *
003000* 17/01/95  PG   REVUE FILE STATUS - PLUS DE GO TO DIRECT HORS  *
003100*                DE 9999-ERREUR-PGM.  TICKET SEC-0512.          *
003200* 30/11/98  AM   MISE EN CONFORMITE PASSAGE AN 2000 - LE SIECLE *
003300*                DE AE-TS-YEAR/AP-TS-YEAR EST DESORMAIS TOUJOURS*
003400*                RECU SUR 4 POSITIONS DEPUIS LA COLLECTE.       *
003500*                TICKET SEC-0600 (CHANTIER AN2000).             *
003600* 22/07/01  AM   AJOUT D'UN COMPTE-RENDU DE COLLECTE SUR LA     *
003700*                CONSOLE (NOMBRE DE LIGNES LUES PAR FICHIER).   *
003800* 05/04/03  SC   CORRECTION BOUCLE DE LECTURE APILOG - LA       *
003900*                DERNIERE LIGNE ETAIT IGNOREE SI NON TERMINEE   *
004000*                PAR UN RETOUR CHARIOT.  TICKET SEC-0744.       *
004010* 13/06/06  FR   AE-TS-DATE-R ET AP-TS-DATE-R N'ETAIENT LUES    *
004020*                PAR AUCUN CODE - AJOUT D'UN CONTROLE NUMERIQUE *
004030*                DE L'ANNEE A LA COLLECTE (SIMPLE SIGNALEMENT,  *
004040*                L'ENREGISTREMENT RESTE COLLECTE).  SEC-0826.   *
004100*----------------------------------------------------------------*
004200 ENVIRONMENT                 DIVISION.
004300 CONFIGURATION               SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT                SECTION.
004700 FILE-CONTROL.
004800 COPY "AUTHLOG.sl".
004900 COPY "APILOG.sl".
005000 DATA                        DIVISION.
005100 FILE                        SECTION.
005200 COPY "AUTHLOG.fd".
005300 COPY "APILOG.fd".
005400 WORKING-STORAGE             SECTION.
005500 77  WS-EOF-AUTHLOG              PIC X(01) VALUE "N".
005700     88  EOF-AUTHLOG                 VALUE "Y".
005800 77  WS-EOF-APILOG               PIC X(01) VALUE "N".
005900     88  EOF-APILOG                  VALUE "Y".
006000 77  FS-AUTHLOG                  PIC X(02) VALUE "00".
006100 77  FS-APILOG                   PIC X(02) VALUE "00".
006300 77  WS-AUTHLOG-READ-CNT         PIC 9(04) COMP VALUE 0.
006400 77  WS-APILOG-READ-CNT          PIC 9(04) COMP VALUE 0.
006600 LINKAGE                     SECTION.
006700 COPY "SCNCOMM.cpy".
006800 COPY "SCNATAB.cpy".
006900 COPY "SCNPTAB.cpy".
007000 PROCEDURE DIVISION USING SCAN-COMM-AREA
007100                           AUTH-EVENT-TABLE
007200                           API-EVENT-TABLE.
007300*----------------------------------------------------------------*
007400 0000-MAIN-PROCEDURE.
007500*----------------------------------------------------------------*
007510*    SCNCOL EST LE PREMIER PROGRAMME DE LA CHAINE - IL NE PORTE   *
007520*    AUCUN JUGEMENT SUR LES DONNEES, IL LES LIT TELLES QU'ELLES   *
007530*    SONT ET LES RANGE EN TABLE POUR LES DETECTEURS QUI SUIVENT.  *
007540*    LES DEUX FICHIERS SONT INDEPENDANTS ET LUS L'UN APRES        *
007550*    L'AUTRE, SANS CORRELATION ENTRE LES ENREGISTREMENTS.         *
007600     PERFORM 1000-COLLECT-AUTHLOG
007700         THRU 1000-COLLECT-AUTHLOG-EXIT.
007800
007900     PERFORM 2000-COLLECT-APILOG
008000         THRU 2000-COLLECT-APILOG-EXIT.
008100
008200     DISPLAY "SCNCOL - AUTHLOG LUES : " WS-AUTHLOG-READ-CNT.
008300     DISPLAY "SCNCOL - APILOG  LUES : " WS-APILOG-READ-CNT.
008400
008500     GO TO 0000-MAIN-PROCEDURE-EXIT.
008600*----------------------------------------------------------------*
008700*  1000  -  COLLECTE DU FICHIER DES EVENEMENTS D'AUTHENTIFICATION*
008800*----------------------------------------------------------------*
008810*    L'OPEN ACCEPTE FS 00 (FICHIER PRESENT) ET FS 05 (FICHIER     *
008820*    ABSENT A L'OUVERTURE - CONFIGURATION SGC) SANS DISTINCTION,  *
008830*    CAR LE CAS VRAIMENT VIDE EST DEJA TRAITE PAR LA PREMIERE     *
008840*    LECTURE EN FS 10 (TICKET SEC-0341, DL 1992). LES COMPTEURS   *
008850*    DE REUSSITE/ECHEC SONT REMIS A ZERO ICI CAR SCNCOL EST       *
008860*    APPELE UNE FOIS PAR EXECUTION DE LA CHAINE.                  *
008900 1000-COLLECT-AUTHLOG.
009000     MOVE 0 TO AT-TABLE-COUNT.
009100     MOVE 0 TO WK-FAILED-LOGIN-COUNT.
009200     MOVE 0 TO WK-SUCCESS-LOGIN-COUNT.
009300
009400     OPEN INPUT AUTH-EVENTS-FILE.
009500     IF FS-AUTHLOG NOT = "00" AND NOT = "05"
009600         DISPLAY "SCNCOL - ERREUR OUVERTURE AUTHLOG : " FS-AUTHLOG
009700         GO TO 9999-ERREUR-PGM
009800     END-IF.
009900
010000     PERFORM 1100-READ-AUTHLOG THRU 1100-READ-AUTHLOG-EXIT.
010100
010200     PERFORM 1200-STORE-AUTHLOG THRU 1200-STORE-AUTHLOG-EXIT
010300         UNTIL EOF-AUTHLOG.
010400
010500     CLOSE AUTH-EVENTS-FILE.
010600     GO TO 1000-COLLECT-AUTHLOG-EXIT.
010700 1000-COLLECT-AUTHLOG-EXIT.
010800     EXIT.
010900*----------------------------------------------------------------*
010910*    DEPUIS LA REVUE DE 1995 (TICKET SEC-0512), TOUTE ANOMALIE    *
010920*    DE LECTURE AUTRE QUE LA FIN DE FICHIER PART DIRECTEMENT VERS *
010930*    9999-ERREUR-PGM - PLUS DE GO TO EPARPILLES DANS LE RESTE DU  *
010940*    PROGRAMME.                                                  *
011000 1100-READ-AUTHLOG.
011100     READ AUTH-EVENTS-FILE.
011200     IF FS-AUTHLOG = "10"
011300         SET EOF-AUTHLOG TO TRUE
011400     ELSE
011500         IF FS-AUTHLOG NOT = "00"
011600             DISPLAY "SCNCOL - ERREUR LECTURE AUTHLOG : "
011700                     FS-AUTHLOG
011800             GO TO 9999-ERREUR-PGM
011900         END-IF
012000     END-IF.
012100 1100-READ-AUTHLOG-EXIT.
012200     EXIT.
012300*----------------------------------------------------------------*
012400 1200-STORE-AUTHLOG.
012500*        RANGE L'ENREGISTREMENT COURANT DANS AUTH-EVENT-TABLE ET
012600*        ACCUMULE LES COMPTEURS DE COLLECTE (ECHEC/REUSSITE).
012610*        LA BORNE DE 500 REPREND LE RELEVEMENT DE 1988 (TICKET    *
012620*        BL, SATURATION EN PERIODE DE CAMPAGNE) - AU-DELA, ON     *
012630*        PREFERE IGNORER L'ENREGISTREMENT ET LE SIGNALER PLUTOT   *
012640*        QUE DE PLANTER LE PROGRAMME EN FIN DE CHAINE.            *
012700     IF AT-TABLE-COUNT < 500
012710*            CONTROLE AJOUTE EN 2006 (SEC-0826) - AE-TS-DATE-R    *
012715*            N'ETAIT LU PAR AUCUN TRAITEMENT EN AVAL ; ON SE      *
012716*            CONTENTE DE SIGNALER L'ANOMALIE SANS REJETER LA      *
012717*            LIGNE, CAR LE RESTE DE L'ENREGISTREMENT RESTE UTILE. *
012718         IF AE-TS-YEAR NOT NUMERIC
012720             DISPLAY "SCNCOL - ANNEE NON NUMERIQUE SUR AUTHLOG : "
012730                     AE-TS-DATE
012740         END-IF
012800         ADD 1 TO AT-TABLE-COUNT
012900         SET AT-IDX TO AT-TABLE-COUNT
013000         MOVE AE-USER     TO AT-USER (AT-IDX)
013100         MOVE AE-ACTION   TO AT-ACTION (AT-IDX)
013200         MOVE AE-IP       TO AT-IP (AT-IDX)
013300         MOVE AE-TS-DATE  TO AT-TS-DATE (AT-IDX)
013400         MOVE AE-TS-HOUR  TO AT-TS-HOUR (AT-IDX)
013500         MOVE AE-TS-MIN   TO AT-TS-MIN (AT-IDX)
013600         ADD 1 TO WS-AUTHLOG-READ-CNT
013700         IF AE-ACTION = "login_failed   "
013800             ADD 1 TO WK-FAILED-LOGIN-COUNT
013900         END-IF
014000         IF AE-ACTION = "login_success  "
014100             ADD 1 TO WK-SUCCESS-LOGIN-COUNT
014200         END-IF
014300     ELSE
014400         DISPLAY "SCNCOL - AUTH-EVENT-TABLE SATUREE - ENR IGNORE"
014500     END-IF.
014600
014700     PERFORM 1100-READ-AUTHLOG THRU 1100-READ-AUTHLOG-EXIT.
014800 1200-STORE-AUTHLOG-EXIT.
014900     EXIT.
015000*----------------------------------------------------------------*
015100*  2000  -  COLLECTE DU FICHIER DES EVENEMENTS D'ACCES API       *
015200*----------------------------------------------------------------*
015210*    MEME LOGIQUE QUE 1000-COLLECT-AUTHLOG CI-DESSUS, REPRISE     *
015220*    PARAGRAPHE PAR PARAGRAPHE PAR IR EN 1990 (TICKET             *
015230*    D'HARMONISATION) POUR QUE LES DEUX COLLECTES SE LISENT DE    *
015240*    LA MEME FACON - CE N'EST PAS UN HASARD SI LES NUMEROS DE     *
015250*    PARAGRAPHES SE CORRESPONDENT UN A UN (1100/2100, 1200/2200). *
015300 2000-COLLECT-APILOG.
015400     MOVE 0 TO PT-TABLE-COUNT.
015500
015600     OPEN INPUT API-EVENTS-FILE.
015700     IF FS-APILOG NOT = "00" AND NOT = "05"
015800         DISPLAY "SCNCOL - ERREUR OUVERTURE APILOG : " FS-APILOG
015900         GO TO 9999-ERREUR-PGM
016000     END-IF.
016100
016200     PERFORM 2100-READ-APILOG THRU 2100-READ-APILOG-EXIT.
016300
016400     PERFORM 2200-STORE-APILOG THRU 2200-STORE-APILOG-EXIT
016500         UNTIL EOF-APILOG.
016600
016700     CLOSE API-EVENTS-FILE.
016800     GO TO 2000-COLLECT-APILOG-EXIT.
016900 2000-COLLECT-APILOG-EXIT.
017000     EXIT.
017100*----------------------------------------------------------------*
017200 2100-READ-APILOG.
017300     READ API-EVENTS-FILE.
017400     IF FS-APILOG = "10"
017500         SET EOF-APILOG TO TRUE
017600     ELSE
017700         IF FS-APILOG NOT = "00"
017800             DISPLAY "SCNCOL - ERREUR LECTURE APILOG : " FS-APILOG
017900             GO TO 9999-ERREUR-PGM
018000         END-IF
018100     END-IF.
018200 2100-READ-APILOG-EXIT.
018300     EXIT.
018400*----------------------------------------------------------------*
018500 2200-STORE-APILOG.
018510*        LA LECTURE 2100-READ-APILOG EN FIN DE PARAGRAPHE EST     *
018520*        CELLE QUI A ETE CORRIGEE EN 2003 (TICKET SEC-0744) POUR  *
018530*        QUE LA DERNIERE LIGNE DU FICHIER SOIT PRISE EN COMPTE    *
018540*        MEME SANS RETOUR CHARIOT FINAL.                         *
018600     IF PT-TABLE-COUNT < 500
018610         IF AP-TS-YEAR NOT NUMERIC
018620             DISPLAY "SCNCOL - ANNEE NON NUMERIQUE SUR APILOG : "
018630                     AP-TS-DATE
018640         END-IF
018700         ADD 1 TO PT-TABLE-COUNT
018800         SET PT-IDX TO PT-TABLE-COUNT
018900         MOVE AP-ENDPOINT    TO PT-ENDPOINT (PT-IDX)
019000         MOVE AP-AUTH-TOKEN  TO PT-AUTH-TOKEN (PT-IDX)
019100         MOVE AP-IP          TO PT-IP (PT-IDX)
019200         MOVE AP-TS-DATE     TO PT-TS-DATE (PT-IDX)
019300         MOVE AP-TS-HOUR     TO PT-TS-HOUR (PT-IDX)
019400         MOVE AP-TS-MIN      TO PT-TS-MIN (PT-IDX)
019500         ADD 1 TO WS-APILOG-READ-CNT
019600     ELSE
019700         DISPLAY "SCNCOL - API-EVENT-TABLE SATUREE - ENR IGNORE"
019800     END-IF.
019900
020000     PERFORM 2100-READ-APILOG THRU 2100-READ-APILOG-EXIT.
020100 2200-STORE-APILOG-EXIT.
020200     EXIT.
020300*----------------------------------------------------------------*
020310*    EN CAS D'ANOMALIE, ON REMET LES COMPTEURS DE TABLE A ZERO    *
020320*    AVANT DE RENDRE LA MAIN A SCNRUN, POUR QUE LES DETECTEURS    *
020330*    APPELES ENSUITE NE TRAVAILLENT PAS SUR DES TABLES A MOITIE   *
020340*    REMPLIES ET NE PRODUISENT PAS DE FAUX RESULTATS.             *
020400 9999-ERREUR-PGM.
020500     DISPLAY "SCNCOL - ARRET ANORMAL DU PROGRAMME".
020600     MOVE 0 TO AT-TABLE-COUNT.
020700     MOVE 0 TO PT-TABLE-COUNT.
020800     GO TO 0000-MAIN-PROCEDURE-EXIT.
020900*----------------------------------------------------------------*
021000 0000-MAIN-PROCEDURE-EXIT.
021100     EXIT PROGRAM.
