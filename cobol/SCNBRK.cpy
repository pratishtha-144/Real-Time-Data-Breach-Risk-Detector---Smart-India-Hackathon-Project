000100*--------------------------------------------------------------*
000200*  SCNBRK.CPY  -  RISK-BREAKDOWN REPORT TABLE.  ONE ENTRY PER  *
000300*                 ISSUE TYPE PRESENT IN THE ISSUE-TABLE, BUILT *
000400*                 BY SCNRSK AND PRINTED BY SCNRPT.             *
000500*                 BR-TYPE-R IS USED BY SCNRSK'S                *
000600*                 1000-TALLY-ONE-ISSUE TO TRACE A NEWLY SEEN   *
000610*                 ISSUE TYPE BY HALVES ON THE CONSOLE.         *
000700*--------------------------------------------------------------*
000800 01  RISK-BREAKDOWN-TABLE.
000900     05  BR-TABLE-COUNT          PIC 9(02) COMP.
001000     05  BR-ENTRY OCCURS 10 TIMES
001100                  INDEXED BY BR-IDX.
001200         10  BR-TYPE             PIC X(25).
001300         10  BR-TYPE-R REDEFINES BR-TYPE.
001400             15  BR-TYPE-CODE        PIC X(16).
001500             15  BR-TYPE-SUFFIX      PIC X(09).
001600         10  BR-COUNT            PIC 9(04).
001700         10  BR-WEIGHT           PIC 9(03).
001800         10  BR-CONTRIBUTION     PIC 9(05).
001900         10  FILLER              PIC X(27).
