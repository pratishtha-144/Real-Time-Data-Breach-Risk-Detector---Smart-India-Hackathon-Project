000100*================================================================*
000200*  SCNAPX   -  SECURITY SCAN BATCH SUITE                        *
000300*              DETECTEUR D'EXPOSITION API                       *
000400*================================================================*
000500 IDENTIFICATION              DIVISION.
000600 PROGRAM-ID.    scnapx.
000700 AUTHOR.        sylvie.courtois.
000800 INSTALLATION.  SERVICE ETUDES MISTRAL.
000900 DATE-WRITTEN.  mercredi 11 mars 1987.
001000 DATE-COMPILED.
001100 SECURITY.      CONFIDENTIEL - RESERVE AU SERVICE SECURITE.
001200 REMARKS.       APPLIQUE LES DEUX REGLES DU DETECTEUR D'EXPOSITION
001300                 API (AUTHENTIFICATION MANQUANTE, POINT EXPOSE)
001400                 SUR API-EVENT-TABLE ET ENDPOINT-SCAN-TABLE ET
001500                 ALIMENTE ISSUE-TABLE.  APPELE PAR SCNRUN.
001600*----------------------------------------------------------------*
001700*  JOURNAL DES MODIFICATIONS                                    *
001800*----------------------------------------------------------------*
001900* 11/03/87  SC   ECRITURE INITIALE DU PROGRAMME.                *
002000* 02/09/87  SC   PASSAGE DU TEST DE PREFIXE A UNE CASCADE        *
002100*                EVALUATE TRUE - PLUS LISIBLE QUE LA SERIE DE IF *
002200*                IMBRIQUES D'ORIGINE.                            *
002300* 19/06/90  BL   AJOUT DU PREFIXE /API/DATA (DEMANDE SERVICE     *
002400*                SECURITE - TICKET SEC-0203).                   *
002500* 08/01/93  IR   CORRECTION DE LA SEVERITE DE LA REGLE POINT     *
002600*                EXPOSE - CRITICAL SEULEMENT SI ADMIN OU         *
002700*                DATABASE, WARNING SINON. TICKET SEC-0412.      *
002800* 30/11/98  AM   MISE EN CONFORMITE PASSAGE AN 2000 - AUCUN      *
002900*                CHAMP DATE TRAITE ICI, CONTROLE SANS OBJET.    *
003000*                TICKET SEC-0600 (CHANTIER AN2000).             *
003100* 14/05/01  PG   AJOUT DU COMPTE-RENDU CONSOLE DES COMPTEURS     *
003200*                PAR REGLE.                                     *
003210* 14/09/03  FR   LES TESTS DE PREFIXE ET DE MOT-CLE NE            *
003220*                COMPILAIENT PAS (SYNTAXE "CONTAINS" INVALIDE).  *
003230*                REMPLACES PAR INSPECT ... TALLYING. SEC-0654.   *
003300*----------------------------------------------------------------*
003400 ENVIRONMENT                 DIVISION.
003500 CONFIGURATION               SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT                SECTION.
003900 FILE-CONTROL.
004000 DATA                        DIVISION.
004100 WORKING-STORAGE             SECTION.
004200 77  WS-PREFIX-FOUND-SW          PIC X(01) VALUE "N".
004300     88  WS-PREFIX-FOUND             VALUE "Y".
004350 77  WS-MATCH-COUNT              PIC 9(02) COMP VALUE 0.
004360*        COMPTEUR D'OCCURRENCES POUR LES TESTS INSPECT ...
004370*        TALLYING DE 1000-SCAN-API-EVENTS ET 2000-SCAN-ENDPOINTS.
004400 01  WS-DESCRIPTION              PIC X(80).
004500 LINKAGE                     SECTION.
004600 COPY "SCNCOMM.cpy".
004700 COPY "SCNPTAB.cpy".
004800 COPY "SCNETAB.cpy".
004900 COPY "SCNISSUE.cpy".
005000 PROCEDURE DIVISION USING SCAN-COMM-AREA
005100                           API-EVENT-TABLE
005200                           ENDPOINT-SCAN-TABLE
005300                           ISSUE-TABLE.
005400*----------------------------------------------------------------*
005500 0000-MAIN-PROCEDURE.
005600*----------------------------------------------------------------*
005610*    LES DEUX REGLES DE CE DETECTEUR PORTENT SUR DES TABLES       *
005620*    DIFFERENTES ET NE SE RECOUVRENT PAS : LA REGLE 4 REGARDE     *
005630*    LES APPELS REELLEMENT RECUS (API-EVENT-TABLE) TANDIS QUE LA  *
005640*    REGLE 5 REGARDE LA CONFIGURATION DES POINTS D'ACCES          *
005650*    (ENDPOINT-SCAN-TABLE) CONSTRUITE PAR SCNEPB.  ON PEUT DONC   *
005660*    LES BALAYER L'UNE APRES L'AUTRE SANS SE SOUCIER DE L'ORDRE.  *
005700     MOVE 0 TO WK-MISSING-AUTH-CNT WK-EXPOSED-ENDPT-CNT.
005800
005900     PERFORM 1000-SCAN-API-EVENTS
006000         THRU 1000-SCAN-API-EVENTS-EXIT
006100         VARYING PT-IDX FROM 1 BY 1
006200         UNTIL PT-IDX > PT-TABLE-COUNT.
006300
006400     PERFORM 2000-SCAN-ENDPOINTS
006500         THRU 2000-SCAN-ENDPOINTS-EXIT
006600         VARYING ES-IDX FROM 1 BY 1
006700         UNTIL ES-IDX > ES-TABLE-COUNT.
006800
006900     COMPUTE WK-API-ISSUES = WK-MISSING-AUTH-CNT
007000                            + WK-EXPOSED-ENDPT-CNT.
007100
007200     DISPLAY "SCNAPX - AUTH MANQUANTE  : " WK-MISSING-AUTH-CNT.
007300     DISPLAY "SCNAPX - POINTS EXPOSES   : " WK-EXPOSED-ENDPT-CNT.
007400
007500     GO TO 0000-MAIN-PROCEDURE-EXIT.
007600*----------------------------------------------------------------*
007700*  1000  -  REGLE 4 - AUTHENTIFICATION MANQUANTE                *
007800*----------------------------------------------------------------*
007810*    UN APPEL VERS UN PREFIXE SENSIBLE SANS JETON D'AUTHENTIFI-   *
007820*    CATION EST TOUJOURS CRITIQUE, QUEL QUE SOIT LE PREFIXE EN    *
007830*    CAUSE - C'EST LA REGLE 5 CI-DESSOUS QUI NUANCE LA GRAVITE    *
007840*    SELON LE TYPE DE POINT D'ACCES, PAS CELLE-CI.                *
007900 1000-SCAN-API-EVENTS.
008000     SET WS-PREFIX-FOUND-SW TO "N".
008010*        LES QUATRE INSPECT CI-DESSOUS REMPLACENT DEPUIS 2003     *
008020*        (SEC-0654) UN TEST DE PREFIXE PAR CONTAINS QUI NE        *
008030*        COMPILAIT PAS SUR CE COMPILATEUR - /API/DATA A ETE       *
008040*        AJOUTE EN 1990 A LA DEMANDE DU SERVICE SECURITE.         *
008100     MOVE 0 TO WS-MATCH-COUNT.
008110     INSPECT PT-ENDPOINT (PT-IDX)
008120         TALLYING WS-MATCH-COUNT FOR ALL "/api/admin".
008130     INSPECT PT-ENDPOINT (PT-IDX)
008140         TALLYING WS-MATCH-COUNT FOR ALL "/api/database".
008150     INSPECT PT-ENDPOINT (PT-IDX)
008160         TALLYING WS-MATCH-COUNT FOR ALL "/api/users".
008170     INSPECT PT-ENDPOINT (PT-IDX)
008180         TALLYING WS-MATCH-COUNT FOR ALL "/api/data".
008190     IF WS-MATCH-COUNT > 0
008200         SET WS-PREFIX-FOUND TO TRUE
008210     END-IF.
009000
009100     IF WS-PREFIX-FOUND AND PT-AUTH-TOKEN (PT-IDX) = SPACES
009200         MOVE SPACES TO WS-DESCRIPTION
009300         STRING "Unauthenticated access to protected endpoint "
009400                    DELIMITED BY SIZE
009500                PT-ENDPOINT (PT-IDX) DELIMITED BY SPACE
009600             INTO WS-DESCRIPTION
009700         END-STRING
009800
009900         PERFORM 9000-ADD-ISSUE THRU 9000-ADD-ISSUE-EXIT
010000         IF IS-IDX NOT = 0
010100             MOVE "missing_authentication  " TO IS-TYPE (IS-IDX)
010200             MOVE "CRITICAL" TO IS-SEVERITY (IS-IDX)
010300             MOVE SPACES TO IS-USER (IS-IDX)
010400             MOVE PT-ENDPOINT (PT-IDX) TO IS-ENDPOINT (IS-IDX)
010500             MOVE 0 TO IS-COUNT (IS-IDX)
010600             MOVE WS-DESCRIPTION TO IS-DESCRIPTION (IS-IDX)
010700             ADD 1 TO WK-MISSING-AUTH-CNT
010800         END-IF
010900     END-IF.
011000 1000-SCAN-API-EVENTS-EXIT.
011100     EXIT.
011200*----------------------------------------------------------------*
011300*  2000  -  REGLE 5 - POINT D'ACCES EXPOSE                      *
011400*----------------------------------------------------------------*
011410*    UN POINT D'ACCES EST EXPOSE QUAND LE FICHIER DE CONFIG DIT   *
011420*    QU'IL DEVRAIT EXIGER UNE AUTHENTIFICATION (ES-REQUIRES-AUTH) *
011430*    MAIS QUE CELLE-CI N'EST PAS REELLEMENT APPLIQUEE             *
011440*    (ES-AUTH-ENFORCED = N) - C'EST UNE ANOMALIE DE CONFIGURATION,*
011450*    PAS UN EVENEMENT OBSERVE COMME POUR LA REGLE 4.              *
011500 2000-SCAN-ENDPOINTS.
011600     IF ES-REQUIRES-AUTH (ES-IDX) = "Y"
011700         AND ES-AUTH-ENFORCED (ES-IDX) = "N"
011800         MOVE SPACES TO WS-DESCRIPTION
011900         STRING "Exposed endpoint: " DELIMITED BY SIZE
012000                ES-ENDPOINT (ES-IDX) DELIMITED BY SPACE
012100                " has no enforced authentication"
012200                    DELIMITED BY SIZE
012300             INTO WS-DESCRIPTION
012400         END-STRING
012500
012600         PERFORM 9000-ADD-ISSUE THRU 9000-ADD-ISSUE-EXIT
012700         IF IS-IDX NOT = 0
012800             MOVE "exposed_endpoint        " TO IS-TYPE (IS-IDX)
012810*                CORRECTION DE 1993 (TICKET SEC-0412) - AVANT     *
012812*                CETTE DATE, TOUS LES POINTS EXPOSES ETAIENT      *
012814*                REMONTES EN CRITICAL, CE QUI NOYAIT LES VRAIES   *
012816*                URGENCES (ADMIN/DATABASE) PARMI LES POINTS       *
012818*                MOINS SENSIBLES.                                *
012820             MOVE 0 TO WS-MATCH-COUNT
012830             INSPECT ES-ENDPOINT (ES-IDX)
012840                 TALLYING WS-MATCH-COUNT FOR ALL "admin"
012850             INSPECT ES-ENDPOINT (ES-IDX)
012860                 TALLYING WS-MATCH-COUNT FOR ALL "database"
012900             IF WS-MATCH-COUNT > 0
013100                 MOVE "CRITICAL" TO IS-SEVERITY (IS-IDX)
013200             ELSE
013300                 MOVE "WARNING " TO IS-SEVERITY (IS-IDX)
013400             END-IF
013500             MOVE SPACES TO IS-USER (IS-IDX)
013600             MOVE ES-ENDPOINT (ES-IDX) TO IS-ENDPOINT (IS-IDX)
013700             MOVE 0 TO IS-COUNT (IS-IDX)
013800             MOVE WS-DESCRIPTION TO IS-DESCRIPTION (IS-IDX)
013900             ADD 1 TO WK-EXPOSED-ENDPT-CNT
014000         END-IF
014100     END-IF.
014200 2000-SCAN-ENDPOINTS-EXIT.
014300     EXIT.
014400*----------------------------------------------------------------*
014500*  9000  -  RESERVATION D'UNE ENTREE DANS ISSUE-TABLE            *
014600*----------------------------------------------------------------*
014610*    PARAGRAPHE COMMUN AUX DEUX REGLES - IL NE FAIT QUE RESERVER  *
014620*    LA PROCHAINE LIGNE LIBRE ; C'EST LE PARAGRAPHE APPELANT QUI  *
014630*    REMPLIT ENSUITE LES CHAMPS IS-xxx SELON LA REGLE DECLENCHEE. *
014700 9000-ADD-ISSUE.
014800     IF IS-TABLE-COUNT < 300
014900         ADD 1 TO IS-TABLE-COUNT
015000         SET IS-IDX TO IS-TABLE-COUNT
015100     ELSE
015200         DISPLAY "SCNAPX - ISSUE-TABLE SATUREE - ISSUE PERDUE"
015300         SET IS-IDX TO 0
015400     END-IF.
015500 9000-ADD-ISSUE-EXIT.
015600     EXIT.
015700*----------------------------------------------------------------*
015800 0000-MAIN-PROCEDURE-EXIT.
015900     EXIT PROGRAM.
