000100*--------------------------------------------------------------*
000200*  SCNATAB.CPY  -  WORKING TABLE OF AUTH-EVENT RECORDS READ    *
000300*                  FROM AUTHLOG BY SCNCOL.  PASSED TO SCNAUT   *
000400*                  VIA THE LK-ZONE-SCAN COMMUNICATION AREA.    *
000500*--------------------------------------------------------------*
000600 01  AUTH-EVENT-TABLE.
000700     05  AT-TABLE-COUNT          PIC 9(04) COMP.
000800     05  AT-ENTRY OCCURS 500 TIMES
000900                  INDEXED BY AT-IDX.
001000         10  AT-USER             PIC X(20).
001100         10  AT-ACTION           PIC X(15).
001200         10  AT-IP               PIC X(15).
001300         10  AT-TS-DATE          PIC X(10).
001400         10  AT-TS-HOUR          PIC 9(02).
001500         10  AT-TS-MIN           PIC 9(02).
001600         10  FILLER              PIC X(06).
