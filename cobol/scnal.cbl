000100*================================================================*
000200*  SCNAL    -  SECURITY SCAN BATCH SUITE                        *
000300*              GESTIONNAIRE D'ALERTES                           *
000400*================================================================*
000500 IDENTIFICATION              DIVISION.
000600 PROGRAM-ID.    scnal.
000700 AUTHOR.        sylvie.courtois.
000800 INSTALLATION.  SERVICE ETUDES MISTRAL.
000900 DATE-WRITTEN.  jeudi 19 mars 1987.
001000 DATE-COMPILED.
001100 SECURITY.      CONFIDENTIEL - RESERVE AU SERVICE SECURITE.
001200 REMARKS.       TRANSFORME CHAQUE ENTREE DE ISSUE-TABLE EN UNE
001300                 ALERTE NUMEROTEE, L'ECRIT SUR ALERTOUT, L'IMPRIME
001400                 ET CUMULE LE RECAPITULATIF DE SEVERITE.  SIMULE
001500                 LA NOTIFICATION DES ALERTES CRITICAL.  APPELE
001600                 PAR SCNRUN.
001700*----------------------------------------------------------------*
001800*  JOURNAL DES MODIFICATIONS                                    *
001900*----------------------------------------------------------------*
002000* 19/03/87  SC   ECRITURE INITIALE DU PROGRAMME.                *
002100* 21/03/87  SC   OUVERTURE EN EXTEND AVEC REPLI SUR OUTPUT SI    *
002200*                LE FICHIER ALERTOUT N'EXISTE PAS ENCORE.        *
002300* 05/10/89  BL   AJOUT DE LA NOTIFICATION SIMULEE POUR LES       *
002400*                ALERTES CRITICAL (DEMANDE SERVICE SECURITE).   *
002500* 12/05/92  IR   LA SEVERITE VIDE EST DESORMAIS RAMENEE A INFO   *
002600*                AVANT ECRITURE - TICKET SEC-0389.              *
002700* 30/11/98  AM   MISE EN CONFORMITE PASSAGE AN 2000 - AUCUN      *
002800*                CHAMP DATE TRAITE ICI, CONTROLE SANS OBJET.    *
002900*                TICKET SEC-0600 (CHANTIER AN2000).             *
003000* 08/08/00  PG   REVUE FILE STATUS - PLUS DE GO TO DIRECT HORS   *
003100*                DE 9999-ERREUR-PGM.  TICKET SEC-0512.          *
003200* 15/01/05  SC   AJOUT DU COMPTE-RENDU CONSOLE DU RECAPITULATIF  *
003300*                DE SEVERITE.                                   *
003310* 09/05/06  FR   1200-PRINT-ALERT-LINE N'UTILISAIT PAS LA VUE    *
003320*                WS-ALERT-LINE-R ANNONCEE PAR SON COMMENTAIRE -  *
003330*                LA TRACE DE MISE AU POINT PASSE DESORMAIS       *
003340*                REELLEMENT PAR CETTE VUE, DECOUPEE POUR LE      *
003350*                TERMINAL 50 COLONNES.  TICKET SEC-0819.         *
003400*----------------------------------------------------------------*
003500 ENVIRONMENT                 DIVISION.
003600 CONFIGURATION               SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT                SECTION.
004000 FILE-CONTROL.
004100 COPY "ALERTOUT.sl".
004200 DATA                        DIVISION.
004300 FILE                        SECTION.
004400 COPY "ALERTOUT.fd".
004500 WORKING-STORAGE             SECTION.
004600 77  FS-ALERTOUT                 PIC X(02) VALUE "00".
004800 01  WS-ALERT-LINE.
004900     05  WS-AL-SEVERITY-OUT      PIC X(09).
005000     05  WS-AL-DESCRIPTION-OUT   PIC X(80).
005100     05  FILLER                  PIC X(10).
005200 01  WS-ALERT-LINE-R REDEFINES WS-ALERT-LINE.
005300     05  WS-AL-LINE-HALF1        PIC X(50).
005310     05  WS-AL-LINE-HALF2        PIC X(45).
005320     05  FILLER                  PIC X(04).
005500*        VUE ALTERNATIVE PAR MOITIES DE 50/45 CARACTERES, UTILISEE
005600*        PAR 1200-PRINT-ALERT-LINE POUR LA TRACE DE MISE AU POINT
005610*        SUR LE TERMINAL 50 COLONNES DU SERVICE SECURITE.
005700 01  WS-NOTIFY-LINE.
005800     05  WS-NOTIFY-TEXT          PIC X(60).
005900     05  WS-NOTIFY-TYPE          PIC X(25).
006000     05  FILLER                  PIC X(14).
006100 LINKAGE                     SECTION.
006200 COPY "SCNCOMM.cpy".
006300 COPY "SCNISSUE.cpy".
006400 PROCEDURE DIVISION USING SCAN-COMM-AREA
006500                           ISSUE-TABLE.
006600*----------------------------------------------------------------*
006700 0000-MAIN-PROCEDURE.
006800*----------------------------------------------------------------*
006810*    SCNAL EST LE DERNIER PROGRAMME DE LA CHAINE - IL NE DETECTE
006820*    RIEN, IL SE CONTENTE DE METTRE EN FORME CE QUE SCNRSK A
006830*    DEJA SCORE.  CHAQUE ENTREE DE ISSUE-TABLE DEVIENT UNE ALERTE
006840*    NUMEROTEE, ECRITE SUR ALERTOUT ET RECAPITULEE PAR SEVERITE -
006850*    LA NUMEROTATION (AL-ID) SERT DE CLE DE RECONCILIATION ENTRE
006860*    LE FICHIER ET LE RAPPORT IMPRIME.
006900     MOVE 0 TO WK-ALERT-SEQ.
007000     MOVE 0 TO WK-CRITICAL-CNT WK-WARNING-CNT WK-INFO-CNT.
007100     MOVE 0 TO WK-TOTAL-ISSUES.
007200
007300     PERFORM 0100-OPEN-ALERTOUT
007400         THRU 0100-OPEN-ALERTOUT-EXIT.
007500
007600     PERFORM 1000-PROCESS-ONE-ISSUE
007700         THRU 1000-PROCESS-ONE-ISSUE-EXIT
007800         VARYING IS-IDX FROM 1 BY 1
007900         UNTIL IS-IDX > IS-TABLE-COUNT.
008000
008100     CLOSE ALERTS-OUT-FILE.
008200
008300     DISPLAY "SCNAL  - ALERTES CRITICAL : " WK-CRITICAL-CNT.
008400     DISPLAY "SCNAL  - ALERTES WARNING  : " WK-WARNING-CNT.
008500     DISPLAY "SCNAL  - ALERTES INFO     : " WK-INFO-CNT.
008600     DISPLAY "SCNAL  - TOTAL ALERTES    : " WK-TOTAL-ISSUES.
008700
008800     GO TO 0000-MAIN-PROCEDURE-EXIT.
008900*----------------------------------------------------------------*
009000*  0100  -  OUVERTURE DU FICHIER DES ALERTES EN MODE EXTENSION  *
009100*----------------------------------------------------------------*
009110*    EXTEND SUPPOSE QUE LE FICHIER EXISTE DEJA - SUR LE TOUT     *
009120*    PREMIER RUN D'UN SITE, OU APRES UNE PURGE DES FICHIERS      *
009130*    HISTORIQUES, IL N'EXISTE PAS ENCORE; LE FILE STATUS 05/35   *
009140*    LE SIGNALE ET ON BASCULE ALORS EN OUTPUT POUR LE CREER.     *
009200 0100-OPEN-ALERTOUT.
009300     OPEN EXTEND ALERTS-OUT-FILE.
009400     IF FS-ALERTOUT = "05" OR FS-ALERTOUT = "35"
009500         OPEN OUTPUT ALERTS-OUT-FILE
009600     END-IF.
009700
009800     IF FS-ALERTOUT NOT = "00"
009900         DISPLAY "SCNAL  - ERREUR OUVERTURE ALERTOUT : "
010000                 FS-ALERTOUT
010100         GO TO 9999-ERREUR-PGM
010200     END-IF.
010300 0100-OPEN-ALERTOUT-EXIT.
010400     EXIT.
010500*----------------------------------------------------------------*
010600*  1000  -  CONSTRUCTION ET ECRITURE D'UNE ALERTE               *
010700*----------------------------------------------------------------*
010710*    UNE ALERTE PAR ISSUE, DANS L'ORDRE OU SCNRSK LES A LAISSEES
010720*    DANS ISSUE-TABLE (C'EST-A-DIRE DANS L'ORDRE DE DETECTION,
010730*    PAS PAR GRAVITE) - LE RECAPITULATIF DE SEVERITE EST CE QUI
010740*    PERMET AU LECTEUR DU RAPPORT DE JUGER LA GRAVITE D'ENSEMBLE.
010800 1000-PROCESS-ONE-ISSUE.
010900     ADD 1 TO WK-ALERT-SEQ.
011000     MOVE WK-ALERT-SEQ TO AL-ID.
011100
011110*        TICKET SEC-0389 DE 1992 - UNE ISSUE SANS SEVERITE
011120*        EXPLICITE (CHAMP LAISSE A BLANC PAR UN DETECTEUR) NE
011130*        DOIT PAS ETRE ECRITE TELLE QUELLE, SINON LE RAPPORT
011140*        AFFICHE UNE COLONNE SEVERITE VIDE, PEU LISIBLE.
011200     IF IS-SEVERITY (IS-IDX) = SPACES
011300         MOVE "INFO    " TO AL-SEVERITY
011400     ELSE
011500         MOVE IS-SEVERITY (IS-IDX) TO AL-SEVERITY
011600     END-IF.
011700
011800     MOVE IS-TYPE (IS-IDX) TO AL-TYPE.
011900     MOVE IS-DESCRIPTION (IS-IDX) TO AL-DESCRIPTION.
012000
012100     PERFORM 1100-WRITE-ALERT
012200         THRU 1100-WRITE-ALERT-EXIT.
012300
012400     PERFORM 1200-PRINT-ALERT-LINE
012500         THRU 1200-PRINT-ALERT-LINE-EXIT.
012600
012700     PERFORM 1300-TALLY-SEVERITY
012800         THRU 1300-TALLY-SEVERITY-EXIT.
012900
013000     IF AL-SEVERITY = "CRITICAL"
013100         PERFORM 1400-CRITICAL-NOTIFY
013200             THRU 1400-CRITICAL-NOTIFY-EXIT
013300     END-IF.
013400
013500     ADD 1 TO WK-TOTAL-ISSUES.
013600 1000-PROCESS-ONE-ISSUE-EXIT.
013700     EXIT.
013800*----------------------------------------------------------------*
013900 1100-WRITE-ALERT.
014000     WRITE AL-RECORD.
014100     IF FS-ALERTOUT NOT = "00"
014200         DISPLAY "SCNAL  - ERREUR ECRITURE ALERTOUT : "
014300                 FS-ALERTOUT
014400         GO TO 9999-ERREUR-PGM
014500     END-IF.
014600 1100-WRITE-ALERT-EXIT.
014700     EXIT.
014800*----------------------------------------------------------------*
014900 1200-PRINT-ALERT-LINE.
015000     MOVE SPACES TO WS-ALERT-LINE.
015100     STRING "[" DELIMITED BY SIZE
015200            AL-SEVERITY DELIMITED BY SIZE
015300            "] " DELIMITED BY SIZE
015400         INTO WS-AL-SEVERITY-OUT
015500     END-STRING.
015600     MOVE AL-DESCRIPTION TO WS-AL-DESCRIPTION-OUT.
015610*        LE TERMINAL DE MISE AU POINT DU SERVICE SECURITE EST
015620*        LIMITE A 50 COLONNES - ON REDECOUPE LA LIGNE VIA LA VUE
015630*        WS-ALERT-LINE-R PLUTOT QUE DE RE-STRINGUER LES CHAMPS.
015640     DISPLAY WS-AL-LINE-HALF1.
015650     DISPLAY WS-AL-LINE-HALF2.
015800 1200-PRINT-ALERT-LINE-EXIT.
015900     EXIT.
016000*----------------------------------------------------------------*
016100 1300-TALLY-SEVERITY.
016200     EVALUATE AL-SEVERITY
016300         WHEN "CRITICAL"
016400             ADD 1 TO WK-CRITICAL-CNT
016500         WHEN "WARNING "
016600             ADD 1 TO WK-WARNING-CNT
016700         WHEN OTHER
016800             ADD 1 TO WK-INFO-CNT
016900     END-EVALUATE.
017000 1300-TALLY-SEVERITY-EXIT.
017100     EXIT.
017200*----------------------------------------------------------------*
017300*  1400  -  NOTIFICATION SIMULEE POUR LES ALERTES CRITICAL      *
017400*----------------------------------------------------------------*
017410*    TICKET DU 05/10/89 - LE SERVICE SECURITE VOULAIT UNE TRACE
017420*    IMMEDIATE DES ALERTES CRITIQUES SANS ATTENDRE LE RAPPORT
017430*    IMPRIME DU LENDEMAIN.  EN L'ABSENCE DE MESSAGERIE BATCH SUR
017440*    CE SITE, LA NOTIFICATION EST SIMULEE PAR UN DISPLAY CONSOLE -
017450*    UN VRAI ENVOI (TELEX, COURRIER ELECTRONIQUE) RESTE A LA
017460*    CHARGE DE L'OPERATEUR DE QUART QUI SURVEILLE LA CONSOLE.
017500 1400-CRITICAL-NOTIFY.
017600     MOVE SPACES TO WS-NOTIFY-LINE.
017700     MOVE "SCNAL  - NOTIFICATION SENT FOR CRITICAL ALERT : "
017800         TO WS-NOTIFY-TEXT.
017900     MOVE AL-TYPE TO WS-NOTIFY-TYPE.
018000     DISPLAY WS-NOTIFY-TEXT WS-NOTIFY-TYPE.
018100 1400-CRITICAL-NOTIFY-EXIT.
018200     EXIT.
018300*----------------------------------------------------------------*
018400 9999-ERREUR-PGM.
018500     DISPLAY "SCNAL  - ARRET ANORMAL DU PROGRAMME".
018600     GO TO 0000-MAIN-PROCEDURE-EXIT.
018700*----------------------------------------------------------------*
018800 0000-MAIN-PROCEDURE-EXIT.
018900     EXIT PROGRAM.
