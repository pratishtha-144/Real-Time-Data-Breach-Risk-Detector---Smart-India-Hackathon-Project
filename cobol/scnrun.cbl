000100*================================================================*
000200*  SCNRUN   -  SECURITY SCAN BATCH SUITE                        *
000300*              PROGRAMME PRINCIPAL D'ORCHESTRATION DU SCAN       *
000400*================================================================*
000500 IDENTIFICATION              DIVISION.
000600 PROGRAM-ID.    scnrun.
000700 AUTHOR.        jean-marc.fabre.
000800 INSTALLATION.  SERVICE ETUDES MISTRAL.
000900 DATE-WRITTEN.  mardi 24 mars 1987.
001000 DATE-COMPILED.
001100 SECURITY.      CONFIDENTIEL - RESERVE AU SERVICE SECURITE.
001200 REMARKS.       ENCHAINE LES PROGRAMMES DE LA CHAINE SCNxxx DANS
001300                 L'ORDRE : COLLECTE, POSTURE DES POINTS D'ACCES,
001400                 LES TROIS DETECTEURS, NOTATION DU RISQUE,
001500                 GESTION DES ALERTES, ECRITURE DU RECAPITULATIF
001600                 DE SCAN ET IMPRESSION DU RAPPORT.  PROGRAMME
001700                 LANCE PAR LE JCL DE PRODUCTION DU SERVICE
001800                 SECURITE (SOUMISSION NOCTURNE).
001900*----------------------------------------------------------------*
002000*  JOURNAL DES MODIFICATIONS                                    *
002100*----------------------------------------------------------------*
002200* 24/03/87  JMF  ECRITURE INITIALE DU PROGRAMME.                *
002300* 24/03/87  JMF  PREMIER ENCHAINEMENT COMPLET DE LA CHAINE       *
002400*                SCNxxx - MISE EN PRODUCTION.                   *
002500* 11/09/89  BL   CORRECTION DE L'ORDRE DES CALL - LE SCORE       *
002600*                DOIT ETRE CALCULE AVANT LA GESTION DES          *
002700*                ALERTES. TICKET SEC-0145.                      *
002800* 17/02/92  IR   AJOUT DU COMPTAGE DES EVENEMENTS COLLECTES      *
002900*                DANS LE RECAPITULATIF (WK-AUTH-COUNT,           *
003000*                WK-API-COUNT) - AUPARAVANT NON REMONTE.        *
003100* 30/11/98  AM   MISE EN CONFORMITE PASSAGE AN 2000 - AUCUN      *
003200*                CHAMP DATE TRAITE ICI, CONTROLE SANS OBJET.    *
003300*                TICKET SEC-0600 (CHANTIER AN2000).             *
003400* 19/06/01  PG   REVUE FILE STATUS - PLUS DE GO TO DIRECT HORS   *
003500*                DE 9999-ERREUR-PGM SUR SCANOUT.                *
003600* 07/10/04  SC   AJOUT DE LA BANNIERE DE DEBUT DE SCAN SUR LA    *
003700*                CONSOLE - TICKET SEC-0791.                     *
003710* 18/11/05  FR   6000-WRITE-SCAN-SUMMARY REFERENCAIT FILLER EN    *
003720*                PROCEDURE DIVISION - NE COMPILE PAS.  LE CHAMP   *
003730*                RESERVE DE SCANOUT.FD EST NOMME SC-SPARE.        *
003740*                TICKET SEC-0654.                                *
003800*----------------------------------------------------------------*
003900 ENVIRONMENT                 DIVISION.
004000 CONFIGURATION               SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT                SECTION.
004400 FILE-CONTROL.
004500 COPY "SCANOUT.sl".
004600 DATA                        DIVISION.
004700 FILE                        SECTION.
004800 COPY "SCANOUT.fd".
004900 WORKING-STORAGE             SECTION.
005000 77  FS-SCANOUT                  PIC X(02) VALUE "00".
005200 COPY "SCNCOMM.cpy".
005300 COPY "SCNATAB.cpy".
005400 COPY "SCNPTAB.cpy".
005500 COPY "SCNETAB.cpy".
005600 COPY "SCNISSUE.cpy".
005700 COPY "SCNBRK.cpy".
005800 PROCEDURE DIVISION.
005900*----------------------------------------------------------------*
006000 0000-MAIN-PROCEDURE.
006100*----------------------------------------------------------------*
006110*    SCNRUN NE CONTIENT AUCUNE REGLE METIER - IL SE CONTENTE      *
006120*    D'APPELER LES SOUS-PROGRAMMES SCNxxx DANS L'ORDRE EXIGE PAR  *
006130*    LEURS DEPENDANCES : LA COLLECTE AVANT LES DETECTEURS, LA     *
006140*    POSTURE DES POINTS D'ACCES AVANT SCNAPX ET SCNMIS QUI LA     *
006150*    CONSULTENT, LES DETECTEURS AVANT LA NOTATION (QUI A BESOIN   *
006160*    DES ISSUES), ET LA NOTATION AVANT LES ALERTES (CORRECTION DE*
006170*    1989, TICKET SEC-0145 - VOIR JOURNAL CI-DESSUS).  TOUTES LES *
006180*    TABLES DE TRAVAIL SONT DECLAREES ICI ET PASSEES DE CALL EN   *
006190*    CALL PAR LINKAGE SECTION, SANS FICHIER INTERMEDIAIRE.        *
006200     DISPLAY "========================================".
006300     DISPLAY "SCNRUN - STARTING SECURITY SCAN".
006400     DISPLAY "========================================".
006500
006600     PERFORM 1000-COLLECT-LOGS
006700         THRU 1000-COLLECT-LOGS-EXIT.
006800
006900     PERFORM 2000-SCAN-ENDPOINT-POSTURE
007000         THRU 2000-SCAN-ENDPOINT-POSTURE-EXIT.
007100
007200     PERFORM 3000-RUN-DETECTORS
007300         THRU 3000-RUN-DETECTORS-EXIT.
007400
007500     PERFORM 4000-SCORE-RISK
007600         THRU 4000-SCORE-RISK-EXIT.
007700
007800     PERFORM 5000-MANAGE-ALERTS
007900         THRU 5000-MANAGE-ALERTS-EXIT.
008000
008100     PERFORM 6000-WRITE-SCAN-SUMMARY
008200         THRU 6000-WRITE-SCAN-SUMMARY-EXIT.
008300
008400     PERFORM 7000-PRINT-SCAN-REPORT
008500         THRU 7000-PRINT-SCAN-REPORT-EXIT.
008600
008700     DISPLAY "========================================".
008800     DISPLAY "SCNRUN - SCAN COMPLETED".
008900     DISPLAY "========================================".
009000
009100     GO TO 0000-MAIN-PROCEDURE-EXIT.
009200*----------------------------------------------------------------*
009300*  1000  -  COLLECTE DES FICHIERS AUTHLOG ET APILOG             *
009400*----------------------------------------------------------------*
009410*    LES COMPTEURS RAPATRIES ICI (WK-AUTH-COUNT, WK-API-COUNT)    *
009420*    NE SERVENT QU'AU RECAPITULATIF ET AU RAPPORT IMPRIME - ILS   *
009430*    ONT ETE AJOUTES EN 1992 (IR) CAR LE VOLUME COLLECTE N'ETAIT  *
009440*    AUPARAVANT VISIBLE QUE SUR LA CONSOLE DE SCNCOL.             *
009500 1000-COLLECT-LOGS.
009600     CALL "scncol" USING SCAN-COMM-AREA
009700                         AUTH-EVENT-TABLE
009800                         API-EVENT-TABLE.
009900     MOVE AT-TABLE-COUNT TO WK-AUTH-COUNT.
010000     MOVE PT-TABLE-COUNT TO WK-API-COUNT.
010100 1000-COLLECT-LOGS-EXIT.
010200     EXIT.
010300*----------------------------------------------------------------*
010400*  2000  -  CONSTRUCTION DE LA TABLE DE POSTURE DES POINTS       *
010500*           D'ACCES API                                         *
010600*----------------------------------------------------------------*
010610*    DOIT PASSER AVANT 3000-RUN-DETECTORS CAR SCNAPX (REGLE DU    *
010620*    POINT EXPOSE) ET SCNMIS (REGLE DU POINT PUBLIC MAL CONFIGURE)*
010630*    LISENT TOUS LES DEUX ENDPOINT-SCAN-TABLE SANS LA RECALCULER. *
010700 2000-SCAN-ENDPOINT-POSTURE.
010800     CALL "scnepb" USING SCAN-COMM-AREA
010900                         ENDPOINT-SCAN-TABLE.
011000 2000-SCAN-ENDPOINT-POSTURE-EXIT.
011100     EXIT.
011200*----------------------------------------------------------------*
011300*  3000  -  EXECUTION DES TROIS DETECTEURS SUR LA TABLE          *
011400*           D'ISSUES COMMUNE                                    *
011500*----------------------------------------------------------------*
011510*    LES TROIS DETECTEURS PARTAGENT LA MEME ISSUE-TABLE ET        *
011520*    ECRIVENT CHACUN A LA SUITE DES AUTRES (AUCUN N'EST AU        *
011530*    COURANT DES DEUX AUTRES) - C'EST POUR CETTE RAISON QUE LE    *
011540*    COMPTEUR EST REMIS A ZERO ICI, UNE SEULE FOIS, AVANT LE      *
011550*    PREMIER CALL, ET NON DANS CHAQUE SOUS-PROGRAMME.             *
011600 3000-RUN-DETECTORS.
011700     MOVE 0 TO IS-TABLE-COUNT.
011800     MOVE 0 TO WK-AUTH-ISSUES WK-API-ISSUES WK-MISCONFIG-ISSUES.
011900
012000     CALL "scnaut" USING SCAN-COMM-AREA
012100                         AUTH-EVENT-TABLE
012200                         ISSUE-TABLE.
012300
012400     CALL "scnapx" USING SCAN-COMM-AREA
012500                         API-EVENT-TABLE
012600                         ENDPOINT-SCAN-TABLE
012700                         ISSUE-TABLE.
012800
012900     CALL "scnmis" USING SCAN-COMM-AREA
013000                         AUTH-EVENT-TABLE
013100                         ENDPOINT-SCAN-TABLE
013200                         ISSUE-TABLE.
013300
013400     COMPUTE WK-TOTAL-ISSUES = WK-AUTH-ISSUES
013500                              + WK-API-ISSUES
013600                              + WK-MISCONFIG-ISSUES.
013700 3000-RUN-DETECTORS-EXIT.
013800     EXIT.
013900*----------------------------------------------------------------*
014000*  4000  -  NOTATION DU RISQUE                                  *
014100*----------------------------------------------------------------*
014110*    RISK-BREAKDOWN-TABLE EST CONSTRUITE PAR SCNRSK ET REUTILISEE *
014120*    SANS MODIFICATION PAR 7000-PRINT-SCAN-REPORT PLUS LOIN.      *
014200 4000-SCORE-RISK.
014300     CALL "scnrsk" USING SCAN-COMM-AREA
014400                         ISSUE-TABLE
014500                         RISK-BREAKDOWN-TABLE.
014600 4000-SCORE-RISK-EXIT.
014700     EXIT.
014800*----------------------------------------------------------------*
014900*  5000  -  GESTION DES ALERTES                                 *
015000*----------------------------------------------------------------*
015010*    APPELE APRES 4000-SCORE-RISK SEULEMENT - SCNAL A BESOIN DES  *
015020*    COMPTEURS PAR SEVERITE CALCULES PAR SCNRSK POUR SES PROPRES  *
015030*    TOTAUX (TICKET SEC-0145 DE 1989, VOIR JOURNAL CI-DESSUS).    *
015100 5000-MANAGE-ALERTS.
015200     CALL "scnal" USING SCAN-COMM-AREA
015300                        ISSUE-TABLE.
015400 5000-MANAGE-ALERTS-EXIT.
015500     EXIT.
015600*----------------------------------------------------------------*
015700*  6000  -  ECRITURE DU RECAPITULATIF DE SCAN                   *
015800*----------------------------------------------------------------*
015810*    SCANOUT EST LE SEUL FICHIER DE SORTIE LISIBLE PAR D'AUTRES   *
015820*    APPLICATIONS (TABLEAU DE BORD SECURITE) - LE RAPPORT IMPRIME*
015830*    DU PARAGRAPHE 7000 EST DESTINE AUX OPERATEURS, CELUI-CI AUX  *
015840*    TRAITEMENTS AVAL.  SC-SPARE EST LA ZONE RESERVEE DE          *
015850*    L'ENREGISTREMENT - CORRIGEE EN 2005 (SEC-0654) POUR NE PLUS  *
015860*    ETRE REFERENCEE SOUS LE NOM FILLER, QUI NE COMPILE PAS EN    *
015870*    PROCEDURE DIVISION.                                         *
015900 6000-WRITE-SCAN-SUMMARY.
016000     MOVE WK-RISK-SCORE       TO SC-RISK-SCORE.
016100     MOVE WK-RISK-LEVEL       TO SC-RISK-LEVEL.
016200     MOVE WK-TOTAL-ISSUES     TO SC-TOTAL-ISSUES.
016300     MOVE WK-AUTH-ISSUES      TO SC-AUTH-ISSUES.
016400     MOVE WK-API-ISSUES       TO SC-API-ISSUES.
016500     MOVE WK-MISCONFIG-ISSUES TO SC-MISCONFIG-ISSUES.
016600     MOVE WK-CRITICAL-CNT     TO SC-CRITICAL-CNT.
016700     MOVE WK-WARNING-CNT      TO SC-WARNING-CNT.
016800     MOVE WK-INFO-CNT         TO SC-INFO-CNT.
016900     MOVE SPACES              TO SC-SPARE.
017000
017100     OPEN OUTPUT SCANS-OUT-FILE.
017200     IF FS-SCANOUT NOT = "00"
017300         DISPLAY "SCNRUN - ERREUR OUVERTURE SCANOUT : "
017400                 FS-SCANOUT
017500         GO TO 9999-ERREUR-PGM
017600     END-IF.
017700
017800     WRITE SC-RECORD.
017900     IF FS-SCANOUT NOT = "00"
018000         DISPLAY "SCNRUN - ERREUR ECRITURE SCANOUT : "
018100                 FS-SCANOUT
018200         GO TO 9999-ERREUR-PGM
018300     END-IF.
018400
018500     CLOSE SCANS-OUT-FILE.
018600 6000-WRITE-SCAN-SUMMARY-EXIT.
018700     EXIT.
018800*----------------------------------------------------------------*
018900*  7000  -  IMPRESSION DU RAPPORT DE SCAN                       *
019000*----------------------------------------------------------------*
019010*    DERNIERE ETAPE DE LA CHAINE - SCNRPT NE FAIT QUE MISE EN     *
019020*    PAGE, TOUTES LES DONNEES QU'IL IMPRIME SONT DEJA CALCULEES.  *
019100 7000-PRINT-SCAN-REPORT.
019200     CALL "scnrpt" USING SCAN-COMM-AREA
019300                         ISSUE-TABLE
019400                         RISK-BREAKDOWN-TABLE.
019500 7000-PRINT-SCAN-REPORT-EXIT.
019600     EXIT.
019700*----------------------------------------------------------------*
019800 9999-ERREUR-PGM.
019900     DISPLAY "SCNRUN - ARRET ANORMAL DU PROGRAMME".
020000     GO TO 0000-MAIN-PROCEDURE-EXIT.
020100*----------------------------------------------------------------*
020200 0000-MAIN-PROCEDURE-EXIT.
020300     STOP RUN.
