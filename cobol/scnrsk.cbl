000100*================================================================*
000200*  SCNRSK   -  SECURITY SCAN BATCH SUITE                        *
000300*              MOTEUR DE NOTATION DU RISQUE                     *
000400*================================================================*
000500 IDENTIFICATION              DIVISION.
000600 PROGRAM-ID.    scnrsk.
000700 AUTHOR.        jean-marc.fabre.
000800 INSTALLATION.  SERVICE ETUDES MISTRAL.
000900 DATE-WRITTEN.  lundi 16 mars 1987.
001000 DATE-COMPILED.
001100 SECURITY.      CONFIDENTIEL - RESERVE AU SERVICE SECURITE.
001200 REMARKS.       CUMULE LES ISSUES PAR TYPE, CALCULE LE SCORE DE
001300                 RISQUE PONDERE, CLASSE LE NIVEAU DE RISQUE ET
001400                 SELECTIONNE LES RECOMMANDATIONS.  CONSTRUIT
001500                 RISK-BREAKDOWN-TABLE.  APPELE PAR SCNRUN.
001600*----------------------------------------------------------------*
001700*  JOURNAL DES MODIFICATIONS                                    *
001800*----------------------------------------------------------------*
001900* 16/03/87  JMF  ECRITURE INITIALE DU PROGRAMME.                *
002000* 19/03/87  JMF  AJOUT DE LA TABLE DE PONDERATION EN 0100 AU     *
002100*                LIEU DE CABLER LES POIDS DANS 2000-SCORE-ONE-   *
002110*                TYPE.                                          *
002200* 02/11/88  SC   CORRECTION DES BORNES DE CLASSEMENT - SEUIL     *
002300*                CRITICAL RAMENE A 90 (DEMANDE SERVICE SECURITE).*
002400* 14/06/91  BL   AJOUT DE LA SELECTION DES RECOMMANDATIONS EN    *
002500*                4000 - AUPARAVANT LAISSEE AU RAPPORT IMPRIME.   *
002600* 09/02/94  IR   LA RECOMMANDATION PAR DEFAUT EST DESORMAIS      *
002700*                EMISE QUAND AUCUNE AUTRE N'A ETE RETENUE.       *
002800*                TICKET SEC-0466.                               *
002900* 30/11/98  AM   MISE EN CONFORMITE PASSAGE AN 2000 - AUCUN      *
003000*                CHAMP DATE TRAITE ICI, CONTROLE SANS OBJET.    *
003100*                TICKET SEC-0600 (CHANTIER AN2000).             *
003200* 27/03/03  PG   AJOUT DU COMPTE-RENDU CONSOLE DU SCORE ET DU    *
003300*                NIVEAU DE RISQUE RETENUS.                      *
003310* 04/06/06  FR   LE LIBELLE "IMPLEMENT ACCOUNT LOCKOUT..." EN     *
003320*                4000-SELECT-RECOMMENDATIONS DEPASSAIT LA        *
003330*                COLONNE 72 ET NE COMPILAIT PAS - SCINDE EN DEUX *
003340*                LIGNES.  MOVE DE L'HEURE DANS IS-COUNT CORRIGE  *
003350*                DANS SCNAUT (SEC-0815).  AJOUT D'UNE TRACE DE   *
003360*                LA TABLE DE POIDS AU CHARGEMENT (0150/0160) ET   *
003370*                D'UNE TRACE DE NOUVEAU TYPE EN 1000-TALLY-ONE-   *
003380*                ISSUE PAR BR-TYPE-R - LES COMMENTAIRES DE CES    *
003390*                DEUX VUES NE CORRESPONDAIENT PLUS A AUCUN USAGE. *
003395*                TICKET SEC-0824.                                *
003400*----------------------------------------------------------------*
003500 ENVIRONMENT                 DIVISION.
003600 CONFIGURATION               SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT                SECTION.
004000 FILE-CONTROL.
004100 DATA                        DIVISION.
004200 WORKING-STORAGE             SECTION.
004300 01  WS-WEIGHT-TABLE.
004400     05  WT-ENTRY OCCURS 7 TIMES
004500                  INDEXED BY WT-IDX.
004600         10  WT-TYPE             PIC X(25).
004700         10  WT-WEIGHT           PIC 9(03) COMP.
004710     05  FILLER                  PIC X(04).
004800 01  WS-WEIGHT-TABLE-R REDEFINES WS-WEIGHT-TABLE.
004900     05  WT-ENTRY-R OCCURS 7 TIMES.
005000         10  WT-TYPE-HALF1           PIC X(13).
005100         10  WT-TYPE-HALF2           PIC X(12).
005200         10  FILLER                  PIC X(02).
005300*        VUE ALTERNATIVE UTILISEE PAR 0160-TRACE-ONE-ENTRY POUR
005400*        LA TRACE DE MISE AU POINT AU CHARGEMENT DE LA TABLE.
005500 77  WS-WEIGHT-FOUND-SW          PIC X(01) VALUE "N".
005600     88  WS-WEIGHT-FOUND             VALUE "Y".
005700 77  WS-FOUND-TYPE-SW            PIC X(01) VALUE "N".
005800     88  WS-FOUND-TYPE               VALUE "Y".
005900 77  WS-THIS-WEIGHT              PIC 9(03) COMP VALUE 0.
006000 77  WS-CONTRIBUTION              PIC 9(07) COMP VALUE 0.
006100 77  WS-HAVE-BRUTE-FORCE          PIC X(01) VALUE "N".
006200     88  WS-PRESENT-BRUTE-FORCE       VALUE "Y".
006300 77  WS-HAVE-EXPOSED-OR-MISSING   PIC X(01) VALUE "N".
006400     88  WS-PRESENT-EXPOSED-MISSING   VALUE "Y".
006500 77  WS-HAVE-SUSPICIOUS-TIME      PIC X(01) VALUE "N".
006600     88  WS-PRESENT-SUSPICIOUS-TIME   VALUE "Y".
006700 77  WS-HAVE-DEFAULT-CREDS        PIC X(01) VALUE "N".
006800     88  WS-PRESENT-DEFAULT-CREDS     VALUE "Y".
006900 77  WS-HAVE-MULTI-IP             PIC X(01) VALUE "N".
007000     88  WS-PRESENT-MULTI-IP          VALUE "Y".
007100 LINKAGE                     SECTION.
007200 COPY "SCNCOMM.cpy".
007300 COPY "SCNISSUE.cpy".
007400 COPY "SCNBRK.cpy".
007500 PROCEDURE DIVISION USING SCAN-COMM-AREA
007600                           ISSUE-TABLE
007700                           RISK-BREAKDOWN-TABLE.
007800*----------------------------------------------------------------*
007900 0000-MAIN-PROCEDURE.
008000*----------------------------------------------------------------*
008010*    SCNRSK EST APPELE UNE FOIS QUE TOUS LES DETECTEURS ONT FINI -
008020*    ISSUE-TABLE EST ALORS COMPLETE ET DEFINITIVE.  LE TRAITEMENT
008030*    SE FAIT EN QUATRE TEMPS : CUMUL PAR TYPE (1000), PONDERATION
008040*    ET SOMME (2000), CLASSEMENT DU NIVEAU (3000), PUIS CHOIX DES
008050*    RECOMMANDATIONS A IMPRIMER (4000).  CHAQUE ETAPE DEPEND DU
008060*    RESULTAT DE LA PRECEDENTE - L'ORDRE N'EST PAS INTERCHANGEABLE.
008100     PERFORM 0100-LOAD-WEIGHT-TABLE
008200         THRU 0100-LOAD-WEIGHT-TABLE-EXIT.
008210     PERFORM 0150-TRACE-WEIGHT-TABLE
008220         THRU 0150-TRACE-WEIGHT-TABLE-EXIT.
008300
008400     MOVE 0 TO BR-TABLE-COUNT.
008500     MOVE 0 TO WK-RISK-SCORE.
008600
008610*        PREMIERE PASSE SUR ISSUE-TABLE - ON NE FAIT QUE COMPTER,
008620*        PAR TYPE D'ISSUE, COMBIEN DE FOIS CHACUN EST SURVENU.
008700     PERFORM 1000-TALLY-ONE-ISSUE
008800         THRU 1000-TALLY-ONE-ISSUE-EXIT
008900         VARYING IS-IDX FROM 1 BY 1
009000         UNTIL IS-IDX > IS-TABLE-COUNT.
009100
009110*        SECONDE PASSE, CETTE FOIS SUR RISK-BREAKDOWN-TABLE DEJA
009120*        CONSOLIDEE - ON MULTIPLIE CHAQUE COMPTE PAR LE POIDS DE
009130*        SON TYPE ET ON CUMULE DANS LE SCORE GLOBAL DE LA ZONE.
009200     PERFORM 2000-SCORE-ONE-TYPE
009300         THRU 2000-SCORE-ONE-TYPE-EXIT
009400         VARYING BR-IDX FROM 1 BY 1
009500         UNTIL BR-IDX > BR-TABLE-COUNT.
009600
009700     PERFORM 3000-CLASSIFY-LEVEL
009800         THRU 3000-CLASSIFY-LEVEL-EXIT.
009900
010000     PERFORM 4000-SELECT-RECOMMENDATIONS
010100         THRU 4000-SELECT-RECOMMENDATIONS-EXIT.
010200
010300     DISPLAY "SCNRSK - SCORE DE RISQUE : " WK-RISK-SCORE.
010400     DISPLAY "SCNRSK - NIVEAU DE RISQUE: " WK-RISK-LEVEL
010410             " (" WK-RISK-LEVEL-CODE ")".
010500
010600     GO TO 0000-MAIN-PROCEDURE-EXIT.
010700*----------------------------------------------------------------*
010800*  0100  -  TABLE DES POIDS PAR TYPE D'ISSUE                    *
010900*----------------------------------------------------------------*
010910*    LES POIDS REFLETENT LA GRAVITE RELATIVE DECIDEE PAR LE       *
010920*    SERVICE SECURITE, PAS LA FREQUENCE STATISTIQUE - UN SEUL     *
010930*    EXPOSED_ENDPOINT (40) PESE PLUS LOURD QUE PLUSIEURS          *
010940*    MULTIPLE_IP_ACCESS (15 CHACUN), CAR UN ENDPOINT EXPOSE EST   *
010950*    UNE PORTE OUVERTE TANDIS QU'UN ACCES MULTI-IP N'EST QU'UN    *
010960*    SIGNE FAIBLE.  TOUT TYPE NON REFERENCE ICI TOMBE SUR LE      *
010970*    POIDS PAR DEFAUT DE 2100-LOOKUP-ONE-WEIGHT (VALEUR 5).       *
011000 0100-LOAD-WEIGHT-TABLE.
011100     MOVE "exposed_endpoint        " TO WT-TYPE (1).
011200     MOVE 40 TO WT-WEIGHT (1).
011300     MOVE "missing_authentication  " TO WT-TYPE (2).
011400     MOVE 35 TO WT-WEIGHT (2).
011500     MOVE "brute_force_detected    " TO WT-TYPE (3).
011600     MOVE 20 TO WT-WEIGHT (3).
011700     MOVE "suspicious_access_time  " TO WT-TYPE (4).
011800     MOVE 30 TO WT-WEIGHT (4).
011900     MOVE "default_credentials     " TO WT-TYPE (5).
012000     MOVE 25 TO WT-WEIGHT (5).
012100     MOVE "multiple_ip_access      " TO WT-TYPE (6).
012200     MOVE 15 TO WT-WEIGHT (6).
012300     MOVE "public_endpoint         " TO WT-TYPE (7).
012400     MOVE 10 TO WT-WEIGHT (7).
012500 0100-LOAD-WEIGHT-TABLE-EXIT.
012600     EXIT.
012610*----------------------------------------------------------------*
012620*  0150  -  TRACE DE MISE AU POINT DE LA TABLE DE POIDS           *
012630*----------------------------------------------------------------*
012640 0150-TRACE-WEIGHT-TABLE.
012650     PERFORM 0160-TRACE-ONE-ENTRY
012660         THRU 0160-TRACE-ONE-ENTRY-EXIT
012670         VARYING WT-IDX FROM 1 BY 1
012680         UNTIL WT-IDX > 7.
012690 0150-TRACE-WEIGHT-TABLE-EXIT.
012700     EXIT.
012710*----------------------------------------------------------------*
012720 0160-TRACE-ONE-ENTRY.
012730     DISPLAY "SCNRSK - POIDS : "
012740             WT-TYPE-HALF1 (WT-IDX) WT-TYPE-HALF2 (WT-IDX)
012750             " = " WT-WEIGHT (WT-IDX).
012760 0160-TRACE-ONE-ENTRY-EXIT.
012770     EXIT.
012780*----------------------------------------------------------------*
012800*  1000  -  CUMUL DES ISSUES PAR TYPE DANS RISK-BREAKDOWN-TABLE  *
012900*----------------------------------------------------------------*
012910*    RISK-BREAKDOWN-TABLE NE CONTIENT QU'UNE LIGNE PAR TYPE       *
012920*    D'ISSUE RENCONTRE, PAS UNE LIGNE PAR ISSUE - C'EST CE QUI    *
012930*    PERMET AU RAPPORT (SCNRPT) D'IMPRIMER UN TABLEAU COURT AU    *
012940*    LIEU DE LA LISTE BRUTE DES ISSUES.  10 TYPES DISTINCTS AU    *
012950*    PLUS SONT ATTENDUS (IL N'Y EN A QUE 7 DANS LA TABLE DE       *
012960*    POIDS) - LA BORNE EST UNE MARGE DE SECURITE.                *
013000 1000-TALLY-ONE-ISSUE.
013100     SET WS-FOUND-TYPE-SW TO "N".
013200     SET BR-IDX TO 1.
013300     PERFORM 1100-SEARCH-ONE-TYPE
013400         THRU 1100-SEARCH-ONE-TYPE-EXIT
013500         UNTIL BR-IDX > BR-TABLE-COUNT
013600            OR WS-FOUND-TYPE.
013700
013800     IF NOT WS-FOUND-TYPE
013900         IF BR-TABLE-COUNT < 10
014000             ADD 1 TO BR-TABLE-COUNT
014100             SET BR-IDX TO BR-TABLE-COUNT
014200             MOVE IS-TYPE (IS-IDX) TO BR-TYPE (BR-IDX)
014210             DISPLAY "SCNRSK - NOUVEAU TYPE DANS RISK-BREAKDOWN : "
014220                     BR-TYPE-CODE (BR-IDX) BR-TYPE-SUFFIX (BR-IDX)
014300             MOVE 0 TO BR-COUNT (BR-IDX)
014400         ELSE
014500             DISPLAY "SCNRSK - RISK-BREAKDOWN-TABLE SATUREE"
014600             SET BR-IDX TO BR-TABLE-COUNT
014700         END-IF
014800     END-IF.
014900
015000     ADD 1 TO BR-COUNT (BR-IDX).
015100 1000-TALLY-ONE-ISSUE-EXIT.
015200     EXIT.
015300*----------------------------------------------------------------*
015400 1100-SEARCH-ONE-TYPE.
015500     IF BR-TYPE (BR-IDX) = IS-TYPE (IS-IDX)
015600         SET WS-FOUND-TYPE TO TRUE
015700     ELSE
015800         SET BR-IDX UP BY 1
015900     END-IF.
016000 1100-SEARCH-ONE-TYPE-EXIT.
016100     EXIT.
016200*----------------------------------------------------------------*
016300*  2000  -  CALCUL DE LA CONTRIBUTION DE CHAQUE TYPE AU SCORE    *
016400*----------------------------------------------------------------*
016410*    LA CONTRIBUTION D'UN TYPE EST SIMPLEMENT SON NOMBRE          *
016420*    D'OCCURRENCES MULTIPLIE PAR SON POIDS - DIX BRUTE_FORCE A 20 *
016430*    PESENT AUTANT QU'UN SEUL EXPOSED_ENDPOINT A 200 (MEME SI CE  *
016440*    DERNIER N'ARRIVE QU'UNE FOIS).  LE SCORE GLOBAL N'EST PAS    *
016450*    PLAFONNE ICI - C'EST 3000-CLASSIFY-LEVEL QUI LE COMPARE AUX  *
016460*    BORNES DE NIVEAU.                                          *
016500 2000-SCORE-ONE-TYPE.
016600     PERFORM 2100-LOOKUP-ONE-WEIGHT
016700         THRU 2100-LOOKUP-ONE-WEIGHT-EXIT.
016800
016900     MOVE WS-THIS-WEIGHT TO BR-WEIGHT (BR-IDX).
017000     COMPUTE WS-CONTRIBUTION = BR-COUNT (BR-IDX) * WS-THIS-WEIGHT.
017100     MOVE WS-CONTRIBUTION TO BR-CONTRIBUTION (BR-IDX).
017200     ADD WS-CONTRIBUTION TO WK-RISK-SCORE.
017300
017310*        LES CINQ INDICATEURS CI-DESSOUS ALIMENTENT 4000 - ILS
017320*        NE SERVENT QU'A SAVOIR SI LE TYPE A ETE VU AU MOINS UNE
017330*        FOIS DANS LA COLLECTE, PAS COMBIEN DE FOIS.
017400     IF BR-TYPE (BR-IDX) = "brute_force_detected    "
017500         SET WS-PRESENT-BRUTE-FORCE TO TRUE
017600     END-IF.
017700     IF BR-TYPE (BR-IDX) = "exposed_endpoint        "
017800        OR BR-TYPE (BR-IDX) = "missing_authentication  "
017900         SET WS-PRESENT-EXPOSED-MISSING TO TRUE
018000     END-IF.
018100     IF BR-TYPE (BR-IDX) = "suspicious_access_time  "
018200         SET WS-PRESENT-SUSPICIOUS-TIME TO TRUE
018300     END-IF.
018400     IF BR-TYPE (BR-IDX) = "default_credentials     "
018500         SET WS-PRESENT-DEFAULT-CREDS TO TRUE
018600     END-IF.
018700     IF BR-TYPE (BR-IDX) = "multiple_ip_access      "
018800         SET WS-PRESENT-MULTI-IP TO TRUE
018900     END-IF.
019000 2000-SCORE-ONE-TYPE-EXIT.
019100     EXIT.
019200*----------------------------------------------------------------*
019300 2100-LOOKUP-ONE-WEIGHT.
019400     SET WS-WEIGHT-FOUND-SW TO "N".
019500     MOVE 5 TO WS-THIS-WEIGHT.
019600     SET WT-IDX TO 1.
019700     PERFORM 2150-TEST-ONE-WEIGHT-ENTRY
019800         THRU 2150-TEST-ONE-WEIGHT-ENTRY-EXIT
019900         UNTIL WT-IDX > 7
020000            OR WS-WEIGHT-FOUND.
020100 2100-LOOKUP-ONE-WEIGHT-EXIT.
020200     EXIT.
020300*----------------------------------------------------------------*
020400 2150-TEST-ONE-WEIGHT-ENTRY.
020500     IF WT-TYPE (WT-IDX) = BR-TYPE (BR-IDX)
020600         MOVE WT-WEIGHT (WT-IDX) TO WS-THIS-WEIGHT
020700         SET WS-WEIGHT-FOUND TO TRUE
020800     ELSE
020900         SET WT-IDX UP BY 1
021000     END-IF.
021100 2150-TEST-ONE-WEIGHT-ENTRY-EXIT.
021200     EXIT.
021300*----------------------------------------------------------------*
021400*  3000  -  CLASSEMENT DU NIVEAU DE RISQUE                      *
021500*----------------------------------------------------------------*
021510*    BORNES REVUES EN 1988 (TICKET DU 02/11/88) - LE SEUIL        *
021520*    CRITICAL A ETE ABAISSE DE 100 A 90 A LA DEMANDE DU SERVICE   *
021530*    SECURITE, QUI TROUVAIT QU'UN ENDPOINT EXPOSE SEUL (POIDS 40) *
021540*    PLUS UN DEUXIEME PROBLEME MINEUR NE DECLENCHAIT PAS TOUJOURS *
021550*    LE NIVEAU LE PLUS GRAVE.  L'EVALUATE TESTE DU PLUS GRAVE AU  *
021560*    MOINS GRAVE, WHEN OTHER CAPTURE TOUT CE QUI RESTE EN LOW.    *
021600 3000-CLASSIFY-LEVEL.
021700     EVALUATE TRUE
021800         WHEN WK-RISK-SCORE >= 90
021900             MOVE "CRITICAL" TO WK-RISK-LEVEL
022000         WHEN WK-RISK-SCORE >= 60
022100             MOVE "HIGH    " TO WK-RISK-LEVEL
022200         WHEN WK-RISK-SCORE >= 30
022300             MOVE "MEDIUM  " TO WK-RISK-LEVEL
022400         WHEN OTHER
022500             MOVE "LOW     " TO WK-RISK-LEVEL
022600     END-EVALUATE.
022700 3000-CLASSIFY-LEVEL-EXIT.
022800     EXIT.
022900*----------------------------------------------------------------*
023000*  4000  -  SELECTION DES RECOMMANDATIONS                       *
023100*----------------------------------------------------------------*
023110*    CHAQUE INDICATEUR POSE PAR 2000 DECLENCHE DEUX LIGNES DE     *
023120*    RECOMMANDATION FIXES, DANS L'ORDRE D'APPARITION CI-DESSOUS - *
023130*    CET ORDRE EST CELUI ATTENDU PAR LE RAPPORT IMPRIME ET NE     *
023140*    DOIT PAS ETRE CHANGE SANS ACCORD DU SERVICE SECURITE.        *
023200 4000-SELECT-RECOMMENDATIONS.
023210*        AJOUTE EN 1991 (TICKET BL) - AVANT CETTE DATE, LE CHOIX DES
023220*        RECOMMANDATIONS ETAIT LAISSE AU RAPPORT IMPRIME LUI-MEME,
023230*        CE QUI OBLIGEAIT SCNRPT A CONNAITRE LES REGLES DE SCNRSK.
023300     MOVE 0 TO WK-RECOMMEND-COUNT.
023400
023410*        FORCE BRUTE -> VERROUILLAGE DE COMPTE ET MFA, LES DEUX
023420*        PARADES CLASSIQUES CONTRE LES TENTATIVES REPETEES.
023500     IF WS-PRESENT-BRUTE-FORCE
023600         ADD 1 TO WK-RECOMMEND-COUNT
023700         MOVE "Implement account lockout after failed login atte"
023710-    "mpts"
023800             TO WK-RECOMMEND-LINE (WK-RECOMMEND-COUNT)
023900         ADD 1 TO WK-RECOMMEND-COUNT
024000         MOVE "Enable multi-factor authentication (MFA)"
024100             TO WK-RECOMMEND-LINE (WK-RECOMMEND-COUNT)
024200     END-IF.
024300
024310*        POINT EXPOSE OU AUTHENTIFICATION MANQUANTE -> LES DEUX
024320*        RECOMMANDATIONS VISENT DIRECTEMENT A FERMER L'ACCES.
024400     IF WS-PRESENT-EXPOSED-MISSING
024500         ADD 1 TO WK-RECOMMEND-COUNT
024600         MOVE "Add authentication to all sensitive API endpoints"
024700             TO WK-RECOMMEND-LINE (WK-RECOMMEND-COUNT)
024800         ADD 1 TO WK-RECOMMEND-COUNT
024900         MOVE "Implement API key validation"
025000             TO WK-RECOMMEND-LINE (WK-RECOMMEND-COUNT)
025100     END-IF.
025200
025210*        HORAIRE SUSPECT -> ALERTE ET REVUE DE JOURNAUX, CAR LE
025220*        RISQUE ICI EST UN SIGNE D'ACCES, PAS UNE FAILLE EN SOI.
025300     IF WS-PRESENT-SUSPICIOUS-TIME
025400         ADD 1 TO WK-RECOMMEND-COUNT
025500         MOVE "Set up alerts for off-hours access"
025600             TO WK-RECOMMEND-LINE (WK-RECOMMEND-COUNT)
025700         ADD 1 TO WK-RECOMMEND-COUNT
025800         MOVE "Review access logs regularly"
025900             TO WK-RECOMMEND-LINE (WK-RECOMMEND-COUNT)
026000     END-IF.
026100
026110*        IDENTIFIANTS PAR DEFAUT -> CHANGEMENT DES COMPTES ET
026120*        RENFORCEMENT DE LA POLITIQUE DE MOTS DE PASSE.
026200     IF WS-PRESENT-DEFAULT-CREDS
026300         ADD 1 TO WK-RECOMMEND-COUNT
026400         MOVE "Change all default usernames and passwords"
026500             TO WK-RECOMMEND-LINE (WK-RECOMMEND-COUNT)
026600         ADD 1 TO WK-RECOMMEND-COUNT
026700         MOVE "Enforce strong password policies"
026800             TO WK-RECOMMEND-LINE (WK-RECOMMEND-COUNT)
026900     END-IF.
027000
027010*        ACCES MULTI-IP -> LISTE BLANCHE ET SURVEILLANCE, PLUS
027020*        SOUPLES QU'UN BLOCAGE DIRECT CAR LE SIGNE EST FAIBLE.
027100     IF WS-PRESENT-MULTI-IP
027200         ADD 1 TO WK-RECOMMEND-COUNT
027300         MOVE "Implement IP whitelisting for admin accounts"
027400             TO WK-RECOMMEND-LINE (WK-RECOMMEND-COUNT)
027500         ADD 1 TO WK-RECOMMEND-COUNT
027600         MOVE "Monitor for unusual login patterns"
027700             TO WK-RECOMMEND-LINE (WK-RECOMMEND-COUNT)
027800     END-IF.
027900
027910*        TICKET SEC-0466 DE 1994 - AUPARAVANT UNE COLLECTE SANS
027920*        ISSUE DECLENCHANTE NE PRODUISAIT AUCUNE RECOMMANDATION,
027930*        CE QUE LE RAPPORT IMPRIME AFFICHAIT COMME UNE SECTION
027940*        VIDE, SOURCE DE CONFUSION POUR LE LECTEUR.
028000     IF WK-RECOMMEND-COUNT = 0
028100         MOVE 1 TO WK-RECOMMEND-COUNT
028200         MOVE "No critical issues detected - maintain curren"
028210-    "t security posture"
028300             TO WK-RECOMMEND-LINE (1)
028400     END-IF.
028500 4000-SELECT-RECOMMENDATIONS-EXIT.
028600     EXIT.
028700*----------------------------------------------------------------*
028800 0000-MAIN-PROCEDURE-EXIT.
028900     EXIT PROGRAM.
