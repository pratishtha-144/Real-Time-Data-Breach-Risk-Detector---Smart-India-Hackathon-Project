000100*================================================================*
000200*  SCNEPB   -  SECURITY SCAN BATCH SUITE                        *
000300*              ENDPOINT POSTURE SCAN                            *
000400*================================================================*
000500 IDENTIFICATION              DIVISION.
000600 PROGRAM-ID.    scnepb.
000700 AUTHOR.        sylvie.courtois.
000800 INSTALLATION.  SERVICE ETUDES MISTRAL.
000900 DATE-WRITTEN.  jeudi 5 mars 1987.
001000 DATE-COMPILED.
001100 SECURITY.      CONFIDENTIEL - RESERVE AU SERVICE SECURITE.
001200 REMARKS.       CONSTRUIT LA TABLE DE POSTURE DES POINTS D'ACCES
001300                 API CONNUS A PARTIR DE LA LISTE FIXE DU SERVICE
001400                 SECURITE.  APPELE PAR SCNRUN.
001500*----------------------------------------------------------------*
001600*  JOURNAL DES MODIFICATIONS                                    *
001700*----------------------------------------------------------------*
001800* 05/03/87  SC   ECRITURE INITIALE DU PROGRAMME.                *
001900* 21/04/87  SC   AJOUT DU POINT /API/HEALTH (DEMANDE EXPLOI).   *
002000* 30/08/89  BL   LA LISTE DES POINTS D'ACCES EST DESORMAIS      *
002100*                EXTERNALISEE DANS LA 2100-CLASSIFY-ENDPOINT    *
002200*                POUR FACILITER LES AJOUTS FUTURS.              *
002300* 12/05/91  IR   AJOUT DU POINT /API/DATA/EXPORT - TICKET       *
002400*                SEC-0228 (EXPORT DE DONNEES NON PROTEGE).      *
002500* 03/02/94  DL   REVUE DE LA REGLE DE CLASSEMENT "HEALTH" -     *
002600*                ELLE NE DOIT PLUS MARQUER REQUIRES-AUTH A "Y". *
002700*                TICKET SEC-0479.                               *
002800* 19/12/98  AM   MISE EN CONFORMITE PASSAGE AN 2000 - AUCUN     *
002900*                CHAMP DATE DANS CE PROGRAMME, CONTROLE SANS    *
003000*                OBJET.  TICKET SEC-0600 (CHANTIER AN2000).     *
003100* 11/06/02  PG   AJOUT DU COMPTE-RENDU CONSOLE DU NOMBRE DE      *
003200*                POINTS EXPOSES DETECTES.                       *
003210* 14/09/03  FR   LE TEST DE MOT-CLE DANS 2100-CLASSIFY-ENDPOINT  *
003220*                NE COMPILAIT PAS (SYNTAXE "CONTAINS" INVALIDE). *
003230*                REMPLACE PAR INSPECT ... TALLYING. SEC-0654.    *
003240* 22/05/06  FR   LE COMMENTAIRE DE WS-ENDPOINT-NAMES-R RENVOYAIT  *
003250*                TOUJOURS A L'ANCIENNE LOGIQUE DE DECOUPAGE       *
003260*                REMPLACEE EN SEC-0654 - CORRIGE POUR DIRE QUE    *
003270*                LA VUE EST EN RESERVE, INUTILISEE.  SEC-0822.    *
003300*----------------------------------------------------------------*
003400 ENVIRONMENT                 DIVISION.
003500 CONFIGURATION               SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT                SECTION.
003900 FILE-CONTROL.
004000 DATA                        DIVISION.
004100 WORKING-STORAGE             SECTION.
004200 01  WS-ENDPOINT-NAMES.
004300     05  WS-ENDPOINT-NAME OCCURS 5 TIMES
004400                           PIC X(30).
004410     05  FILLER                  PIC X(06).
004500*        LA LISTE FIXE DU SERVICE SECURITE.  LES VALEURS NE
004600*        SONT MODIFIEES QUE PAR CHANGEMENT DE PROGRAMME.
004700 01  WS-ENDPOINT-NAMES-R REDEFINES WS-ENDPOINT-NAMES.
004800     05  WS-ENDPOINT-NAME-CHAR OCCURS 5 TIMES.
004900         10  WS-ENDPOINT-FIRST-HALF  PIC X(15).
005000         10  WS-ENDPOINT-SECOND-HALF PIC X(15).
005010     05  FILLER                  PIC X(06).
005100*        VUE NON UTILISEE DEPUIS LE PASSAGE A INSPECT ... TALLYING
005200*        (TICKET SEC-0654) - CONSERVEE EN RESERVE, A SUPPRIMER SI
005210*        AUCUN BESOIN DE DECOUPAGE EN DEMI-CHAMP NE SE PRESENTE.
005300 77  WS-SUBSCRIPT                PIC 9(02) COMP VALUE 0.
005400 77  WS-MATCH-COUNT              PIC 9(02) COMP VALUE 0.
005410*        COMPTEUR D'OCCURRENCES POUR LES TESTS INSPECT ...
005420*        TALLYING DE 2100-CLASSIFY-ENDPOINT (TICKET SEC-0654).
005500 LINKAGE                     SECTION.
005600 COPY "SCNCOMM.cpy".
005700 COPY "SCNETAB.cpy".
005800 PROCEDURE DIVISION USING SCAN-COMM-AREA
005900                           ENDPOINT-SCAN-TABLE.
006000*----------------------------------------------------------------*
006100 0000-MAIN-PROCEDURE.
006200*----------------------------------------------------------------*
006210*    SCNEPB NE LIT AUCUN FICHIER - LA LISTE DES POINTS D'ACCES    *
006220*    SURVEILLES EST UNE CONNAISSANCE METIER FIXE DU SERVICE       *
006230*    SECURITE, PAS UNE DONNEE COLLECTEE.  LE PROGRAMME SE BORNE   *
006240*    A CHARGER CETTE LISTE (1000) PUIS A CLASSER CHAQUE POINT     *
006250*    SELON SON NOM (2000) POUR ALIMENTER ENDPOINT-SCAN-TABLE,     *
006260*    CONSOMMEE PLUS LOIN PAR SCNMIS.                             *
006300     PERFORM 1000-LOAD-ENDPOINT-NAMES
006400         THRU 1000-LOAD-ENDPOINT-NAMES-EXIT.
006500
006600     PERFORM 2000-BUILD-ENDPOINT-TABLE
006700         THRU 2000-BUILD-ENDPOINT-TABLE-EXIT.
006800
006900     MOVE 5 TO WK-ENDPOINT-COUNT.
007000     DISPLAY "SCNEPB - POINTS D'ACCES ANALYSES : "
007100             WK-ENDPOINT-COUNT.
007200
007300     GO TO 0000-MAIN-PROCEDURE-EXIT.
007400*----------------------------------------------------------------*
007500*  1000  -  LA LISTE FIXE DES POINTS D'ACCES API A CONTROLER     *
007600*----------------------------------------------------------------*
007610*    CINQ POINTS D'ACCES, DANS L'ORDRE DE LA DEMANDE INITIALE DU  *
007620*    SERVICE SECURITE PUIS DES DEMANDES SUCCESSIVES (HEALTH EN    *
007630*    1987, DATA/EXPORT EN 1991) - TOUT AJOUT FUTUR SE FAIT ICI,   *
007640*    A LA FOIS DANS CETTE LISTE ET DANS LA REGLE DE CLASSEMENT    *
007650*    DE 2100 SI LE NOUVEAU POINT APPELLE UN TRAITEMENT PARTICULIER*
007700 1000-LOAD-ENDPOINT-NAMES.
007800     MOVE "/api/users                    " TO
007900          WS-ENDPOINT-NAME (1).
008000     MOVE "/api/admin/settings           " TO
008100          WS-ENDPOINT-NAME (2).
008200     MOVE "/api/database/dump            " TO
008300          WS-ENDPOINT-NAME (3).
008400     MOVE "/api/health                   " TO
008500          WS-ENDPOINT-NAME (4).
008600     MOVE "/api/data/export              " TO
008700          WS-ENDPOINT-NAME (5).
008800 1000-LOAD-ENDPOINT-NAMES-EXIT.
008900     EXIT.
009000*----------------------------------------------------------------*
009100*  2000  -  CLASSEMENT DE CHAQUE POINT D'ACCES EN POSTURE        *
009200*----------------------------------------------------------------*
009210*    WS-SUBSCRIPT PARCOURT LA LISTE FIXE PENDANT QU'ES-IDX        *
009220*    PARCOURT LA TABLE DE SORTIE - LES DEUX AVANCENT AU MEME      *
009230*    RYTHME ICI CAR IL N'Y A NI FILTRAGE NI FUSION, MAIS SONT     *
009240*    GARDES DISTINCTS PAR HABITUDE DU SHOP (UN INDEX PAR TABLE).  *
009300 2000-BUILD-ENDPOINT-TABLE.
009400     MOVE 0 TO ES-TABLE-COUNT.
009500     PERFORM 2100-CLASSIFY-ENDPOINT
009600         THRU 2100-CLASSIFY-ENDPOINT-EXIT
009700         VARYING WS-SUBSCRIPT FROM 1 BY 1
009800         UNTIL WS-SUBSCRIPT > 5.
009900     GO TO 2000-BUILD-ENDPOINT-TABLE-EXIT.
010000 2000-BUILD-ENDPOINT-TABLE-EXIT.
010100     EXIT.
010200*----------------------------------------------------------------*
010300 2100-CLASSIFY-ENDPOINT.
010400     ADD 1 TO ES-TABLE-COUNT.
010500     SET ES-IDX TO ES-TABLE-COUNT.
010600     MOVE WS-ENDPOINT-NAME (WS-SUBSCRIPT) TO ES-ENDPOINT (ES-IDX).
010700
010710*        TROIS MOTS-CLES SIGNALENT UN POINT D'ACCES SENSIBLE
010720*        (ADMINISTRATION, BASE DE DONNEES, EXPORT BRUT) QUI DOIT
010730*        ETRE AUTHENTIFIE MAIS NE L'EST PAS ENCORE DANS CETTE
010740*        LISTE FIXE - D'OU LE RISQUE HIGH.  LE TEST SE FAIT PAR
010750*        INSPECT ... TALLYING DEPUIS LE TICKET SEC-0654 (LA
010760*        SYNTAXE "CONTAINS" DE L'ANCIEN CODE NE COMPILAIT PAS).
010800     MOVE 0 TO WS-MATCH-COUNT.
010850     INSPECT WS-ENDPOINT-NAME (WS-SUBSCRIPT)
010860         TALLYING WS-MATCH-COUNT FOR ALL "admin".
010870     INSPECT WS-ENDPOINT-NAME (WS-SUBSCRIPT)
010880         TALLYING WS-MATCH-COUNT FOR ALL "database".
010890     INSPECT WS-ENDPOINT-NAME (WS-SUBSCRIPT)
010900         TALLYING WS-MATCH-COUNT FOR ALL "dump".
010910     IF WS-MATCH-COUNT > 0
011200             MOVE "Y" TO ES-REQUIRES-AUTH (ES-IDX)
011300             MOVE "N" TO ES-AUTH-ENFORCED (ES-IDX)
011400             MOVE "Y" TO ES-PUBLIC-ACCESS (ES-IDX)
011500             MOVE "HIGH    " TO ES-RISK-LEVEL (ES-IDX)
011510     ELSE
011515*            /API/HEALTH EST UNE SONDE DE SUPERVISION, PAS UNE
011516*            RESSOURCE METIER - ELLE EST VOLONTAIREMENT PUBLIQUE
011517*            ET NE DOIT PAS EXIGER D'AUTHENTIFICATION (TICKET
011518*            SEC-0479 DE 1994, QUI A RETIRE LE Y PRECEDENT).
011520         MOVE 0 TO WS-MATCH-COUNT
011530         INSPECT WS-ENDPOINT-NAME (WS-SUBSCRIPT)
011540             TALLYING WS-MATCH-COUNT FOR ALL "health"
011550         IF WS-MATCH-COUNT > 0
011700             MOVE "N" TO ES-REQUIRES-AUTH (ES-IDX)
011710             MOVE "N" TO ES-AUTH-ENFORCED (ES-IDX)
011900             MOVE "Y" TO ES-PUBLIC-ACCESS (ES-IDX)
012000             MOVE "LOW     " TO ES-RISK-LEVEL (ES-IDX)
012010         ELSE
012015*                TOUT LE RESTE EST CONSIDERE COMME UN POINT
012016*                D'ACCES ORDINAIRE, DEJA AUTHENTIFIE, A RISQUE
012017*                FAIBLE - C'EST LE CAS PAR DEFAUT DE LA LISTE.
012200             MOVE "Y" TO ES-REQUIRES-AUTH (ES-IDX)
012300             MOVE "Y" TO ES-AUTH-ENFORCED (ES-IDX)
012400             MOVE "N" TO ES-PUBLIC-ACCESS (ES-IDX)
012500             MOVE "LOW     " TO ES-RISK-LEVEL (ES-IDX)
012510         END-IF
012520     END-IF.
012700 2100-CLASSIFY-ENDPOINT-EXIT.
012800     EXIT.
012900*----------------------------------------------------------------*
013000 0000-MAIN-PROCEDURE-EXIT.
013100     EXIT PROGRAM.
