000100*--------------------------------------------------------------*
000200*  SCNPTAB.CPY  -  WORKING TABLE OF API-EVENT RECORDS READ     *
000300*                  FROM APILOG BY SCNCOL.  PASSED TO SCNAPX    *
000400*                  VIA THE LK-ZONE-SCAN COMMUNICATION AREA.    *
000500*--------------------------------------------------------------*
000600 01  API-EVENT-TABLE.
000700     05  PT-TABLE-COUNT          PIC 9(04) COMP.
000800     05  PT-ENTRY OCCURS 500 TIMES
000900                  INDEXED BY PT-IDX.
001000         10  PT-ENDPOINT         PIC X(30).
001100         10  PT-AUTH-TOKEN       PIC X(20).
001200         10  PT-IP               PIC X(15).
001300         10  PT-TS-DATE          PIC X(10).
001400         10  PT-TS-HOUR          PIC 9(02).
001500         10  PT-TS-MIN           PIC 9(02).
001600         10  FILLER              PIC X(06).
