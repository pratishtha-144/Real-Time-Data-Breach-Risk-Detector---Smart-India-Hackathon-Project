000100*================================================================*
000200*  SCNAUT   -  SECURITY SCAN BATCH SUITE                        *
000300*              DETECTEUR D'AUTHENTIFICATION                     *
000400*================================================================*
000500 IDENTIFICATION              DIVISION.
000600 PROGRAM-ID.    scnaut.
000700 AUTHOR.        jean-marc.fabre.
000800 INSTALLATION.  SERVICE ETUDES MISTRAL.
000900 DATE-WRITTEN.  lundi 9 mars 1987.
001000 DATE-COMPILED.
001100 SECURITY.      CONFIDENTIEL - RESERVE AU SERVICE SECURITE.
001200 REMARKS.       APPLIQUE LES TROIS REGLES DU DETECTEUR
001300                 D'AUTHENTIFICATION (FORCE BRUTE, HEURE SUSPECTE,
001400                 MULTI-ADRESSES) SUR AUTH-EVENT-TABLE ET ALIMENTE
001500                 ISSUE-TABLE.  APPELE PAR SCNRUN.
001600*----------------------------------------------------------------*
001700*  JOURNAL DES MODIFICATIONS                                    *
001800*----------------------------------------------------------------*
001900* 09/03/87  JMF  ECRITURE INITIALE DU PROGRAMME.                *
002000* 22/05/87  JMF  CORRECTION DU SEUIL FORCE BRUTE - LE SERVICE    *
002100*                SECURITE DEMANDE STRICTEMENT PLUS DE 3 ECHECS.  *
002200* 04/02/89  SC   AJOUT DE LA REGLE MULTI-ADRESSES (DEMANDE       *
002300*                AUDIT INTERNE - TICKET SEC-0119).               *
002400* 17/10/90  BL   RELEVEMENT DE WS-USER-TABLE A 500 UTILISATEURS  *
002500*                POUR SUIVRE AUTH-EVENT-TABLE.                  *
002600* 25/06/93  IR   LA FENETRE D'HEURE SUSPECTE EST DESORMAIS       *
002700*                PARAMETREE EN 0100-LOAD-SUSPECT-HOURS AU LIEU    *
002800*                D'ETRE CABLEE DANS 2000-CHECK-SUSPICIOUS-HOUR.  *
002900* 14/03/96  DL   CORRECTION RECHERCHE UTILISATEUR - LA BORNE     *
003000*                DE SEARCH ETAIT MAL POSITIONNEE SUR LE DERNIER  *
003100*                UTILISATEUR AJOUTE.  TICKET SEC-0533.          *
003200* 28/11/98  AM   MISE EN CONFORMITE PASSAGE AN 2000 - AUCUN      *
003300*                CHAMP DATE TRAITE ICI, CONTROLE SANS OBJET.    *
003400*                TICKET SEC-0600 (CHANTIER AN2000).             *
003500* 19/07/00  PG   AJOUT DU COMPTE-RENDU CONSOLE DES COMPTEURS     *
003600*                PAR REGLE.                                     *
003700* 02/09/04  SC   ARRET DE L'AJOUT D'ISSUE SI ISSUE-TABLE EST     *
003800*                SATUREE - TICKET SEC-0781.                     *
003810* 16/03/06  FR   2000-CHECK-SUSPICIOUS-HOUR RANGEAIT L'HEURE DE  *
003820*                CONNEXION DANS IS-COUNT - CE CHAMP EST RESERVE  *
003830*                AUX COMPTEURS DE REGLE, MIS A ZERO COMME POUR   *
003840*                LES AUTRES TYPES D'ISSUE SANS COMPTEUR.         *
003850*                AJOUT DE SH-IDX COMME INDEX PROPRE A            *
003860*                WS-SUSPECT-HOUR-TABLE - UT-IP-IDX NE DOIT       *
003870*                SERVIR QU'A UT-SUCCESS-IP. TICKET SEC-0802.     *
003880* 02/05/06  FR   WS-COUNT-EDIT ET WS-HOUR-EDIT LAISSAIENT DES     *
003881*                BLANCS DE SUPPRESSION DE ZERO DANS LE LIBELLE    *
003882*                D'ISSUE (4100-EMIT-BRUTE-FORCE, 4200-EMIT-       *
003883*                MULTI-IP, 2000-CHECK-SUSPICIOUS-HOUR).  AJOUT DU *
003884*                SAUT DES BLANCS PAR INSPECT ... TALLYING ET      *
003885*                REFERENCE-MODIFICATION AVANT LE STRING.          *
003886*                TICKET SEC-0815.                                 *
003887* 16/05/06  FR   1100-FIND-OR-ADD-USER N'UTILISAIT PAS LA VUE     *
003888*                UT-ENTRY-R ANNONCEE PAR SON COMMENTAIRE - LA     *
003889*                TRACE D'AJOUT D'UTILISATEUR PASSE DESORMAIS      *
003890*                REELLEMENT PAR CETTE VUE.  TICKET SEC-0821.      *
003900*----------------------------------------------------------------*
004000 ENVIRONMENT                 DIVISION.
004100 CONFIGURATION               SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT                SECTION.
004500 FILE-CONTROL.
004600 DATA                        DIVISION.
004700 WORKING-STORAGE             SECTION.
004800 01  WS-USER-TABLE.
004900     05  UT-TABLE-COUNT          PIC 9(04) COMP VALUE 0.
004910     05  FILLER                  PIC X(02).
005000     05  UT-ENTRY OCCURS 500 TIMES
005100                  INDEXED BY UT-IDX UT-SRCH-IDX.
005200         10  UT-USER             PIC X(20).
005300         10  UT-FAILED-COUNT     PIC 9(04) COMP.
005400         10  UT-SUCCESS-IP-COUNT PIC 9(02) COMP.
005500         10  UT-SUCCESS-IP OCCURS 25 TIMES
005600                           INDEXED BY UT-IP-IDX
005700                           PIC X(15).
005800 01  WS-USER-TABLE-R REDEFINES WS-USER-TABLE.
005900     05  FILLER                  PIC X(02).
006000     05  UT-ENTRY-R OCCURS 500 TIMES.
006100         10  UT-KEY-HALF1        PIC X(10).
006200         10  UT-KEY-HALF2        PIC X(10).
006300         10  FILLER              PIC X(379).
006400*        VUE COURTE UTILISEE PAR LES TRACES DE MISE AU POINT
006500*        POUR AFFICHER LA CLE UTILISATEUR SANS LES COMPTEURS.
006600 77  WS-FOUND-SW                 PIC X(01) VALUE "N".
006700     88  WS-USER-FOUND               VALUE "Y".
006800 77  WS-IP-FOUND-SW              PIC X(01) VALUE "N".
006900     88  WS-IP-FOUND                 VALUE "Y".
007000 01  WS-SUSPECT-HOUR-TABLE.
007100     05  SH-HOUR OCCURS 6 TIMES
007105                INDEXED BY SH-IDX PIC 9(02).
007110     05  FILLER                  PIC X(04).
007200 77  WS-SUSPECT-HOUR-SW          PIC X(01) VALUE "N".
007300     88  WS-HOUR-IS-SUSPECT          VALUE "Y".
007400 01  WS-DESCRIPTION              PIC X(80).
007500 77  WS-COUNT-EDIT                PIC ZZZ9.
007510 77  WS-COUNT-LEAD               PIC 9(02) COMP VALUE 0.
007520 77  WS-COUNT-POS                PIC 9(02) COMP VALUE 0.
007600 77  WS-HOUR-EDIT                  PIC Z9.
007610 77  WS-HOUR-LEAD                PIC 9(02) COMP VALUE 0.
007620 77  WS-HOUR-POS                 PIC 9(02) COMP VALUE 0.
007630*        WS-xxx-LEAD/WS-xxx-POS SERVENT A SAUTER LES BLANCS DE
007640*        SUPPRESSION DE ZERO DE WS-COUNT-EDIT/WS-HOUR-EDIT AVANT
007650*        LE STRING, SANS QUOI LE LIBELLE D'ISSUE COMPORTERAIT DES
007660*        BLANCS INTERNES NON CONFORMES AU LIBELLE IMPOSE. SEC-0811.
007700 LINKAGE                     SECTION.
007800 COPY "SCNCOMM.cpy".
007900 COPY "SCNATAB.cpy".
008000 COPY "SCNISSUE.cpy".
008100 PROCEDURE DIVISION USING SCAN-COMM-AREA
008200                           AUTH-EVENT-TABLE
008300                           ISSUE-TABLE.
008400*----------------------------------------------------------------*
008500 0000-MAIN-PROCEDURE.
008600*----------------------------------------------------------------*
008610*    LE DETECTEUR TRAVAILLE EN DEUX PASSES SUR DEUX TABLES       *
008620*    DIFFERENTES.  LA PREMIERE PASSE (1000) PARCOURT LES         *
008630*    EVENEMENTS D'AUTHENTIFICATION DANS L'ORDRE OU LE COLLECTEUR *
008640*    LES A LUS ET ACCUMULE, PAR UTILISATEUR, LES ECHECS ET LES   *
008650*    ADRESSES IP DE REUSSITE DANS WS-USER-TABLE; ELLE TRAITE     *
008660*    AUSSI LA REGLE D'HEURE SUSPECTE QUI NE DEPEND QUE DE        *
008670*    L'EVENEMENT COURANT.  LA SECONDE PASSE (4000) RELIT LA      *
008680*    TABLE DES UTILISATEURS UNE FOIS LES TOTAUX CONNUS POUR      *
008690*    DECIDER FORCE BRUTE ET MULTI-ADRESSES, QUI SONT DES REGLES  *
008691*    "DE FIN DE COLLECTE" PAR NATURE.                            *
008700     PERFORM 0100-LOAD-SUSPECT-HOURS
008800         THRU 0100-LOAD-SUSPECT-HOURS-EXIT.
008900
009000     MOVE 0 TO UT-TABLE-COUNT.
009100     MOVE 0 TO WK-BRUTE-FORCE-CNT WK-SUSPICIOUS-TIME-CNT
009200               WK-MULTI-IP-CNT.
009300
009310*        REGLE 2 (HEURE SUSPECTE) EST EVALUEE ICI, EVENEMENT PAR
009320*        EVENEMENT - ELLE NE SE SOUCIE PAS DES TOTAUX PAR
009330*        UTILISATEUR ET PEUT DONC ETRE JUGEE DES LA PREMIERE
009340*        PASSE, SANS ATTENDRE LA FIN DE LA COLLECTE.
009400     PERFORM 1000-SCAN-AUTH-EVENTS
009500         THRU 1000-SCAN-AUTH-EVENTS-EXIT
009600         VARYING AT-IDX FROM 1 BY 1
009700         UNTIL AT-IDX > AT-TABLE-COUNT.
009800
009810*        REGLES 1 (FORCE BRUTE) ET 3 (MULTI-ADRESSES) SONT DES
009820*        REGLES "APRES COLLECTE" - ELLES ONT BESOIN DU TOTAL
009830*        DEFINITIF DES ECHECS ET DU NOMBRE D'ADRESSES DISTINCTES
009840*        PAR UTILISATEUR, DONC NE PEUVENT ETRE JUGEES QU'UNE FOIS
009850*        TOUS LES EVENEMENTS DEPOUILLES.
009900     PERFORM 4000-EVALUATE-USER-TOTALS
010000         THRU 4000-EVALUATE-USER-TOTALS-EXIT
010100         VARYING UT-IDX FROM 1 BY 1
010200         UNTIL UT-IDX > UT-TABLE-COUNT.
010300
010400     COMPUTE WK-AUTH-ISSUES = WK-BRUTE-FORCE-CNT
010500                            + WK-SUSPICIOUS-TIME-CNT
010600                            + WK-MULTI-IP-CNT.
010700
010710*        COMPTE-RENDU CONSOLE DEMANDE PAR LE SERVICE SECURITE -
010720*        CHAQUE RUN DOIT MONTRER LA REPARTITION DES ISSUES PAR
010730*        REGLE, PAS SEULEMENT LE TOTAL, POUR REPERER UNE REGLE
010740*        QUI S'EMBALLERAIT.
010800     DISPLAY "SCNAUT - FORCE BRUTE     : " WK-BRUTE-FORCE-CNT.
010900     DISPLAY "SCNAUT - HEURE SUSPECTE  : " WK-SUSPICIOUS-TIME-CNT.
011000     DISPLAY "SCNAUT - MULTI-ADRESSES  : " WK-MULTI-IP-CNT.
011100
011200     GO TO 0000-MAIN-PROCEDURE-EXIT.
011300*----------------------------------------------------------------*
011400*  0100  -  FENETRE HORAIRE CONSIDEREE COMME SUSPECTE (0H A 5H)  *
011500*----------------------------------------------------------------*
011600 0100-LOAD-SUSPECT-HOURS.
011700     MOVE 0 TO SH-HOUR (1).
011800     MOVE 1 TO SH-HOUR (2).
011900     MOVE 2 TO SH-HOUR (3).
012000     MOVE 3 TO SH-HOUR (4).
012100     MOVE 4 TO SH-HOUR (5).
012200     MOVE 5 TO SH-HOUR (6).
012300 0100-LOAD-SUSPECT-HOURS-EXIT.
012400     EXIT.
012500*----------------------------------------------------------------*
012600*  1000  -  EXAMEN D'UN EVENEMENT D'AUTHENTIFICATION             *
012700*----------------------------------------------------------------*
012710*    AT-IDX POINTE L'EVENEMENT COURANT DANS AUTH-EVENT-TABLE,    *
012720*    DEJA CHARGEE ET TRIEE CHRONOLOGIQUEMENT PAR SCNCOL.  ON     *
012730*    COMMENCE PAR RETROUVER (OU CREER) LA LIGNE DE L'UTILISATEUR *
012740*    DANS WS-USER-TABLE, PUIS ON VENTILE SELON LE TYPE D'ACTION. *
012800 1000-SCAN-AUTH-EVENTS.
012900     PERFORM 1100-FIND-OR-ADD-USER
013000         THRU 1100-FIND-OR-ADD-USER-EXIT.
013100
013110*        SEUL login_failed ET login_success SONT SIGNIFICATIFS
013120*        POUR LES TROIS REGLES - LES AUTRES VALEURS D'ACTION
013130*        EVENTUELLES (JOURNAL TECHNIQUE, ETC.) SONT IGNOREES.
013200     EVALUATE AT-ACTION (AT-IDX)
013300         WHEN "login_failed   "
013400             ADD 1 TO UT-FAILED-COUNT (UT-SRCH-IDX)
013500         WHEN "login_success  "
013600             PERFORM 2000-CHECK-SUSPICIOUS-HOUR
013700                 THRU 2000-CHECK-SUSPICIOUS-HOUR-EXIT
013800             PERFORM 3000-ADD-SUCCESS-IP
013900                 THRU 3000-ADD-SUCCESS-IP-EXIT
014000         WHEN OTHER
014100             CONTINUE
014200     END-EVALUATE.
014300 1000-SCAN-AUTH-EVENTS-EXIT.
014400     EXIT.
014500*----------------------------------------------------------------*
014510*    RECHERCHE SEQUENTIELLE DE L'UTILISATEUR COURANT; LA TABLE
014520*    N'EST PAS TRIEE PAR UTILISATEUR (ELLE EST DANS L'ORDRE DE
014530*    PREMIERE APPARITION) DONC ON NE PEUT PAS FAIRE MIEUX QU'UN
014540*    SEARCH SEQUENTIEL BORNE PAR UT-TABLE-COUNT.
014600 1100-FIND-OR-ADD-USER.
014700     SET WS-FOUND-SW TO "N".
014800     SET UT-SRCH-IDX TO 1.
014900     PERFORM 1150-SEARCH-ONE-USER
015000         THRU 1150-SEARCH-ONE-USER-EXIT
015100         UNTIL UT-SRCH-IDX > UT-TABLE-COUNT
015200            OR WS-USER-FOUND.
015300
015310*        UTILISATEUR INCONNU JUSQU'ICI - ON LUI OUVRE UNE LIGNE
015320*        SI LA TABLE N'EST PAS SATUREE, SINON L'EVENEMENT EST
015330*        PERDU (COMPTE-RENDU SUR CONSOLE) PLUTOT QUE DE FAIRE
015340*        DEBORDER WS-USER-TABLE.
015400     IF NOT WS-USER-FOUND
015500         IF UT-TABLE-COUNT < 500
015600             ADD 1 TO UT-TABLE-COUNT
015700             SET UT-SRCH-IDX TO UT-TABLE-COUNT
015800             MOVE AT-USER (AT-IDX) TO UT-USER (UT-SRCH-IDX)
015900             MOVE 0 TO UT-FAILED-COUNT (UT-SRCH-IDX)
016000             MOVE 0 TO UT-SUCCESS-IP-COUNT (UT-SRCH-IDX)
016010             DISPLAY "SCNAUT - NOUVEL UTILISATEUR : "
016020                     UT-KEY-HALF1 (UT-SRCH-IDX)
016030                     UT-KEY-HALF2 (UT-SRCH-IDX)
016100         ELSE
016200             DISPLAY "SCNAUT - WS-USER-TABLE SATUREE - "
016300                     "UTILISATEUR IGNORE : " AT-USER (AT-IDX)
016400             SET UT-SRCH-IDX TO UT-TABLE-COUNT
016500         END-IF
016600     END-IF.
016700 1100-FIND-OR-ADD-USER-EXIT.
016800     EXIT.
016900*----------------------------------------------------------------*
017000 1150-SEARCH-ONE-USER.
017100     IF UT-USER (UT-SRCH-IDX) = AT-USER (AT-IDX)
017200         SET WS-USER-FOUND TO TRUE
017300     ELSE
017400         SET UT-SRCH-IDX UP BY 1
017500     END-IF.
017600 1150-SEARCH-ONE-USER-EXIT.
017700     EXIT.
017800*----------------------------------------------------------------*
017900*  2000  -  REGLE 2 - HEURE D'ACCES SUSPECTE (0H A 5H)           *
018000*----------------------------------------------------------------*
018010*    LE SERVICE SECURITE CONSIDERE COMME ANORMALE TOUTE           *
018020*    CONNEXION REUSSIE ENTRE MINUIT ET 5H59 POUR UN USAGE DE      *
018030*    BUREAU.  CE N'EST PAS UNE INTERDICTION, SEULEMENT UN SIGNAL  *
018040*    A SURVEILLER - LA REGLE NE BLOQUE RIEN, ELLE SE CONTENTE     *
018050*    DE TRACER L'EVENEMENT EN ISSUE-TABLE.  LES BORNES SONT       *
018060*    CHARGEES EN TABLE PAR 0100 (ET NON CABLEES ICI) DEPUIS LE    *
018070*    TICKET DE 1993, AU CAS OU LA FENETRE DEVRAIT UN JOUR CHANGER *
018080*    SELON LE FUSEAU DU SITE SURVEILLE.                          *
018100 2000-CHECK-SUSPICIOUS-HOUR.
018200     SET WS-SUSPECT-HOUR-SW TO "N".
018300     SET SH-IDX TO 1.
018400     PERFORM 2100-TEST-ONE-HOUR
018500         THRU 2100-TEST-ONE-HOUR-EXIT
018600         VARYING SH-IDX FROM 1 BY 1
018700         UNTIL SH-IDX > 6
018800            OR WS-HOUR-IS-SUSPECT.
018900
019000     IF WS-HOUR-IS-SUSPECT
019100         MOVE AT-TS-HOUR (AT-IDX) TO WS-HOUR-EDIT
019110         MOVE 0 TO WS-HOUR-LEAD
019120         INSPECT WS-HOUR-EDIT
019130             TALLYING WS-HOUR-LEAD FOR LEADING SPACE
019140         COMPUTE WS-HOUR-POS = WS-HOUR-LEAD + 1
019200         MOVE SPACES TO WS-DESCRIPTION
019300         STRING "User '" DELIMITED BY SIZE
019400                AT-USER (AT-IDX) DELIMITED BY SPACE
019500                "' logged in at suspicious hour "
019600                    DELIMITED BY SIZE
019700                WS-HOUR-EDIT (WS-HOUR-POS:) DELIMITED BY SIZE
019800                ":00" DELIMITED BY SIZE
019900             INTO WS-DESCRIPTION
020000         END-STRING
020100
020110*            CETTE REGLE N'A PAS DE COMPTEUR PROPRE DANS          *
020120*            ISSUE-TABLE (PAS DE QUANTITE A RAPPORTER, JUSTE UN   *
020130*            FAIT) - IS-COUNT EST REMIS A ZERO PLUTOT QUE LAISSE  *
020140*            AU HASARD, COMME POUR TOUT TYPE D'ISSUE SANS         *
020150*            COMPTEUR (CF. JOURNAL, TICKET SEC-0802).            *
020200         PERFORM 9000-ADD-ISSUE THRU 9000-ADD-ISSUE-EXIT
020300         IF IS-IDX NOT = 0
020400             MOVE "suspicious_access_time  " TO IS-TYPE (IS-IDX)
020500             MOVE "WARNING " TO IS-SEVERITY (IS-IDX)
020600             MOVE AT-USER (AT-IDX) TO IS-USER (IS-IDX)
020700             MOVE SPACES TO IS-ENDPOINT (IS-IDX)
020800             MOVE 0 TO IS-COUNT (IS-IDX)
020900             MOVE WS-DESCRIPTION TO IS-DESCRIPTION (IS-IDX)
021000             ADD 1 TO WK-SUSPICIOUS-TIME-CNT
021100         END-IF
021200     END-IF.
021300 2000-CHECK-SUSPICIOUS-HOUR-EXIT.
021400     EXIT.
021500*----------------------------------------------------------------*
021510*    UNE SEULE HEURE SUSPECTE TROUVEE SUFFIT - LE PERFORM         *
021520*    APPELANT S'ARRETE DES QUE WS-HOUR-IS-SUSPECT PASSE A VRAI,   *
021530*    IL N'Y A DONC AUCUN INTERET A CONTINUER LA RECHERCHE.        *
021600 2100-TEST-ONE-HOUR.
021700     IF AT-TS-HOUR (AT-IDX) = SH-HOUR (SH-IDX)
021800         SET WS-HOUR-IS-SUSPECT TO TRUE
021900     END-IF.
022000 2100-TEST-ONE-HOUR-EXIT.
022100     EXIT.
022200*----------------------------------------------------------------*
022300*  3000  -  ACCUMULATION DES ADRESSES IP DISTINCTES DE REUSSITE  *
022400*----------------------------------------------------------------*
022410*    CHAQUE CONNEXION REUSSIE AJOUTE SON ADRESSE IP A LA LISTE    *
022420*    DE L'UTILISATEUR SI ELLE N'Y FIGURE PAS DEJA - C'EST LE      *
022430*    NOMBRE D'ADRESSES DISTINCTES, PAS LE NOMBRE DE CONNEXIONS,   *
022440*    QUE LA REGLE 3 (4200) COMPARERA AU SEUIL EN FIN DE COLLECTE. *
022500 3000-ADD-SUCCESS-IP.
022600     SET WS-IP-FOUND-SW TO "N".
022700     SET UT-IP-IDX TO 1.
022800     PERFORM 3100-SEARCH-ONE-IP
022900         THRU 3100-SEARCH-ONE-IP-EXIT
023000         UNTIL UT-IP-IDX > UT-SUCCESS-IP-COUNT (UT-SRCH-IDX)
023100            OR WS-IP-FOUND.
023200
023300     IF NOT WS-IP-FOUND
023400         IF UT-SUCCESS-IP-COUNT (UT-SRCH-IDX) < 25
023500             ADD 1 TO UT-SUCCESS-IP-COUNT (UT-SRCH-IDX)
023600             SET UT-IP-IDX TO UT-SUCCESS-IP-COUNT (UT-SRCH-IDX)
023700             MOVE AT-IP (AT-IDX) TO
023800                  UT-SUCCESS-IP (UT-SRCH-IDX UT-IP-IDX)
023900         ELSE
024000             DISPLAY "SCNAUT - LISTE D'ADRESSES IP SATUREE POUR "
024100                     AT-USER (AT-IDX)
024200         END-IF
024300     END-IF.
024400 3000-ADD-SUCCESS-IP-EXIT.
024500     EXIT.
024600*----------------------------------------------------------------*
024610*    LISTE NON TRIEE, DE TAILLE 25 AU PLUS PAR UTILISATEUR -
024620*    UN SEARCH SEQUENTIEL SUFFIT LARGEMENT A CETTE ECHELLE.
024700 3100-SEARCH-ONE-IP.
024800     IF UT-SUCCESS-IP (UT-SRCH-IDX UT-IP-IDX) = AT-IP (AT-IDX)
024900         SET WS-IP-FOUND TO TRUE
025000     ELSE
025100         SET UT-IP-IDX UP BY 1
025200     END-IF.
025300 3100-SEARCH-ONE-IP-EXIT.
025400     EXIT.
025500*----------------------------------------------------------------*
025600*  4000  -  REGLES 1 ET 3 - TOTAUX PAR UTILISATEUR               *
025700*----------------------------------------------------------------*
025710*    PASSAGE FINAL SUR WS-USER-TABLE, UNE FOIS TOUS LES          *
025720*    EVENEMENTS DEPOUILLES.  LES DEUX REGLES SONT INDEPENDANTES  *
025730*    L'UNE DE L'AUTRE - UN UTILISATEUR PEUT DECLENCHER LES DEUX  *
025740*    EN MEME TEMPS (BEAUCOUP D'ECHECS ET BEAUCOUP D'ADRESSES).   *
025800 4000-EVALUATE-USER-TOTALS.
025810*        REGLE 1 - PLUS DE 3 ECHECS CONSECUTIFS OU NON POUR LE
025820*        MEME UTILISATEUR EST CONSIDERE COMME UNE TENTATIVE DE
025830*        FORCE BRUTE (SEUIL RELEVE EN 1987, TICKET DU 22/05/87).
025900     IF UT-FAILED-COUNT (UT-IDX) > 3
026000         PERFORM 4100-EMIT-BRUTE-FORCE
026100             THRU 4100-EMIT-BRUTE-FORCE-EXIT
026200     END-IF.
026300
026310*        REGLE 3 - PLUS D'UNE ADRESSE IP DE CONNEXION REUSSIE
026320*        POUR LE MEME UTILISATEUR EST CONSIDERE COMME UN ACCES
026330*        DEPUIS PLUSIEURS SITES, SIGNE POSSIBLE DE PARTAGE DE
026340*        COMPTE OU DE COMPROMISSION (TICKET SEC-0119, AUDIT).
026400     IF UT-SUCCESS-IP-COUNT (UT-IDX) > 1
026500         PERFORM 4200-EMIT-MULTI-IP
026600             THRU 4200-EMIT-MULTI-IP-EXIT
026700     END-IF.
026800 4000-EVALUATE-USER-TOTALS-EXIT.
026900     EXIT.
027000*----------------------------------------------------------------*
027010*    LE LIBELLE D'ISSUE EST IMPOSE MOT POUR MOT PAR LA            *
027020*    SPECIFICATION DU SERVICE SECURITE - D'OU LE SOIN PRIS A      *
027030*    SAUTER LES BLANCS DE SUPPRESSION DE ZERO DE WS-COUNT-EDIT    *
027040*    AVANT DE LE STRINGUER (TICKET SEC-0815).                    *
027100 4100-EMIT-BRUTE-FORCE.
027200     MOVE UT-FAILED-COUNT (UT-IDX) TO WS-COUNT-EDIT.
027210     MOVE 0 TO WS-COUNT-LEAD.
027220     INSPECT WS-COUNT-EDIT
027230         TALLYING WS-COUNT-LEAD FOR LEADING SPACE.
027240     COMPUTE WS-COUNT-POS = WS-COUNT-LEAD + 1.
027300     MOVE SPACES TO WS-DESCRIPTION.
027400     STRING "User '" DELIMITED BY SIZE
027500            UT-USER (UT-IDX) DELIMITED BY SPACE
027600            "' had " DELIMITED BY SIZE
027700            WS-COUNT-EDIT (WS-COUNT-POS:) DELIMITED BY SIZE
027800            " failed login attempts" DELIMITED BY SIZE
027900         INTO WS-DESCRIPTION
028000     END-STRING.
028100
028110*        brute_force_detected EST TOUJOURS CRITIQUE - C'EST LA
028120*        SEULE ISSUE D'AUTHENTIFICATION QUE LE SERVICE SECURITE
028130*        VEUT VOIR REMONTER EN ALERTE ROUGE PLUTOT QU'EN AVIS.
028200     PERFORM 9000-ADD-ISSUE THRU 9000-ADD-ISSUE-EXIT.
028300     IF IS-IDX NOT = 0
028400         MOVE "brute_force_detected    " TO IS-TYPE (IS-IDX)
028500         MOVE "CRITICAL" TO IS-SEVERITY (IS-IDX)
028600         MOVE UT-USER (UT-IDX) TO IS-USER (IS-IDX)
028700         MOVE SPACES TO IS-ENDPOINT (IS-IDX)
028800         MOVE UT-FAILED-COUNT (UT-IDX) TO IS-COUNT (IS-IDX)
028900         MOVE WS-DESCRIPTION TO IS-DESCRIPTION (IS-IDX)
029000         ADD 1 TO WK-BRUTE-FORCE-CNT
029100     END-IF.
029200 4100-EMIT-BRUTE-FORCE-EXIT.
029300     EXIT.
029400*----------------------------------------------------------------*
029410*    MEME DISCIPLINE DE CADRAGE QUE 4100 CI-DESSUS POUR LE        *
029420*    COMPTE D'ADRESSES IP, AVANT DE LE STRINGUER DANS LE LIBELLE. *
029500 4200-EMIT-MULTI-IP.
029600     MOVE UT-SUCCESS-IP-COUNT (UT-IDX) TO WS-COUNT-EDIT.
029610     MOVE 0 TO WS-COUNT-LEAD.
029620     INSPECT WS-COUNT-EDIT
029630         TALLYING WS-COUNT-LEAD FOR LEADING SPACE.
029640     COMPUTE WS-COUNT-POS = WS-COUNT-LEAD + 1.
029700     MOVE SPACES TO WS-DESCRIPTION.
029800     STRING "User '" DELIMITED BY SIZE
029900            UT-USER (UT-IDX) DELIMITED BY SPACE
030000            "' logged in from " DELIMITED BY SIZE
030100            WS-COUNT-EDIT (WS-COUNT-POS:) DELIMITED BY SIZE
030200            " different IPs" DELIMITED BY SIZE
030300         INTO WS-DESCRIPTION
030400     END-STRING.
030500
030600     PERFORM 9000-ADD-ISSUE THRU 9000-ADD-ISSUE-EXIT.
030700     IF IS-IDX NOT = 0
030800         MOVE "multiple_ip_access      " TO IS-TYPE (IS-IDX)
030900         MOVE "WARNING " TO IS-SEVERITY (IS-IDX)
031000         MOVE UT-USER (UT-IDX) TO IS-USER (IS-IDX)
031100         MOVE SPACES TO IS-ENDPOINT (IS-IDX)
031200         MOVE UT-SUCCESS-IP-COUNT (UT-IDX) TO IS-COUNT (IS-IDX)
031300         MOVE WS-DESCRIPTION TO IS-DESCRIPTION (IS-IDX)
031400         ADD 1 TO WK-MULTI-IP-CNT
031500     END-IF.
031600 4200-EMIT-MULTI-IP-EXIT.
031700     EXIT.
031800*----------------------------------------------------------------*
031900*  9000  -  RESERVATION D'UNE ENTREE DANS ISSUE-TABLE            *
032000*----------------------------------------------------------------*
032010*    ISSUE-TABLE EST PARTAGEE PAR LES SIX DETECTEURS (TICKET     *
032020*    SEC-0781) - SI ELLE EST SATUREE, L'APPELANT DOIT TESTER      *
032030*    IS-IDX = 0 ET RENONCER A L'ISSUE PLUTOT QUE D'ECRIRE HORS    *
032040*    TABLE.  ON NE FAIT JAMAIS DEBORDER UNE OCCURS DANS CE SHOP.  *
032100 9000-ADD-ISSUE.
032200     IF IS-TABLE-COUNT < 300
032300         ADD 1 TO IS-TABLE-COUNT
032400         SET IS-IDX TO IS-TABLE-COUNT
032500     ELSE
032600         DISPLAY "SCNAUT - ISSUE-TABLE SATUREE - ISSUE PERDUE"
032700         SET IS-IDX TO 0
032800     END-IF.
032900 9000-ADD-ISSUE-EXIT.
033000     EXIT.
033100*----------------------------------------------------------------*
033200 0000-MAIN-PROCEDURE-EXIT.
033300     EXIT PROGRAM.
