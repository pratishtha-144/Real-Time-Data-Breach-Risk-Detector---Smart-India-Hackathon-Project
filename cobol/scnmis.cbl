000100*================================================================*
000200*  SCNMIS   -  SECURITY SCAN BATCH SUITE                        *
000300*              DETECTEUR DE MAUVAISE CONFIGURATION              *
000400*================================================================*
000500 IDENTIFICATION              DIVISION.
000600 PROGRAM-ID.    scnmis.
000700 AUTHOR.        bernard.lachaux.
000800 INSTALLATION.  SERVICE ETUDES MISTRAL.
000900 DATE-WRITTEN.  vendredi 13 mars 1987.
001000 DATE-COMPILED.
001100 SECURITY.      CONFIDENTIEL - RESERVE AU SERVICE SECURITE.
001200 REMARKS.       APPLIQUE LES DEUX REGLES DU DETECTEUR DE MAUVAISE
001300                 CONFIGURATION (IDENTIFIANTS PAR DEFAUT, POINT
001400                 D'ACCES PUBLIC) SUR AUTH-EVENT-TABLE ET
001500                 ENDPOINT-SCAN-TABLE ET ALIMENTE ISSUE-TABLE.
001600                 APPELE PAR SCNRUN.
001700*----------------------------------------------------------------*
001800*  JOURNAL DES MODIFICATIONS                                    *
001900*----------------------------------------------------------------*
002000* 13/03/87  BL   ECRITURE INITIALE DU PROGRAMME.                *
002100* 30/07/87  BL   LA COMPARAISON DES IDENTIFIANTS PAR DEFAUT SE   *
002200*                FAIT DESORMAIS SANS DISTINCTION MAJUSCULES/     *
002300*                MINUSCULES (DEMANDE SERVICE SECURITE).          *
002400* 11/04/90  SC   AJOUT DE "GUEST" A LA LISTE DES IDENTIFIANTS    *
002500*                PAR DEFAUT - TICKET SEC-0188.                  *
002600* 23/09/92  IR   LA DEDUPLICATION DES IDENTIFIANTS SIGNALES SE   *
002700*                FAIT SUR LA LISTE WS-FLAGGED-TABLE PLUTOT QUE   *
002800*                DE RE-PARCOURIR ISSUE-TABLE A CHAQUE OCCURRENCE.*
002900* 30/11/98  AM   MISE EN CONFORMITE PASSAGE AN 2000 - AUCUN      *
003000*                CHAMP DATE TRAITE ICI, CONTROLE SANS OBJET.    *
003100*                TICKET SEC-0600 (CHANTIER AN2000).             *
003200* 06/02/02  PG   AJOUT DU COMPTE-RENDU CONSOLE DES COMPTEURS     *
003300*                PAR REGLE.                                     *
003310* 10/06/06  FR   AJOUT D'UNE TRACE DE MISE AU POINT EN 2000-     *
003320*                SCAN-ENDPOINTS PAR ES-ENDPOINT-R, QUI N'ETAIT   *
003330*                REFERENCEE PAR AUCUN CODE REEL.  SEC-0825.      *
003400*----------------------------------------------------------------*
003500 ENVIRONMENT                 DIVISION.
003600 CONFIGURATION               SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT                SECTION.
004000 FILE-CONTROL.
004100 DATA                        DIVISION.
004200 WORKING-STORAGE             SECTION.
004300 01  WS-WEAK-NAME-TABLE.
004400     05  WS-WEAK-NAME OCCURS 5 TIMES
004500                      PIC X(20).
004510     05  FILLER                  PIC X(05).
004600 77  WS-WEAK-NAME-SUB             PIC 9(01) COMP VALUE 0.
004700 77  WS-WEAK-FOUND-SW             PIC X(01) VALUE "N".
004800     88  WS-WEAK-FOUND                VALUE "Y".
004900 01  WS-USER-UPPER                PIC X(20).
005000 01  WS-LOWER-ALPHABET            PIC X(26)
005100             VALUE "abcdefghijklmnopqrstuvwxyz".
005200 01  WS-UPPER-ALPHABET            PIC X(26)
005300             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005400 01  WS-FLAGGED-TABLE.
005500     05  WS-FLAGGED-COUNT          PIC 9(04) COMP VALUE 0.
005510     05  FILLER                    PIC X(02).
005600     05  WS-FLAGGED-NAME OCCURS 500 TIMES
005700                          INDEXED BY WS-FLAGGED-IDX
005800                          PIC X(20).
005810     05  FILLER                    PIC X(06).
005900 77  WS-ALREADY-FLAGGED-SW        PIC X(01) VALUE "N".
006000     88  WS-ALREADY-FLAGGED           VALUE "Y".
006100 01  WS-DESCRIPTION                PIC X(80).
006200 LINKAGE                     SECTION.
006300 COPY "SCNCOMM.cpy".
006400 COPY "SCNATAB.cpy".
006500 COPY "SCNETAB.cpy".
006600 COPY "SCNISSUE.cpy".
006700 PROCEDURE DIVISION USING SCAN-COMM-AREA
006800                           AUTH-EVENT-TABLE
006900                           ENDPOINT-SCAN-TABLE
007000                           ISSUE-TABLE.
007100*----------------------------------------------------------------*
007200 0000-MAIN-PROCEDURE.
007300*----------------------------------------------------------------*
007310*    LES DEUX REGLES DE CE PROGRAMME N'ONT RIEN EN COMMUN SINON   *
007320*    D'ETRE DES DEFAUTS DE CONFIGURATION PLUTOT QUE DES           *
007330*    COMPORTEMENTS ANORMAUX - LA PREMIERE (1000) PORTE SUR LES    *
007340*    EVENEMENTS D'AUTHENTIFICATION, LA SECONDE (2000) SUR LA      *
007350*    TABLE DE POSTURE DES POINTS D'ACCES CONSTRUITE PAR SCNEPB.   *
007360*    ELLES SONT TRAITEES L'UNE APRES L'AUTRE, SANS INTERACTION.   *
007400     PERFORM 0100-LOAD-WEAK-NAMES
007500         THRU 0100-LOAD-WEAK-NAMES-EXIT.
007600
007700     MOVE 0 TO WS-FLAGGED-COUNT.
007800     MOVE 0 TO WK-DEFAULT-CREDS-CNT WK-PUBLIC-ENDPT-CNT.
007900
008000     PERFORM 1000-SCAN-AUTH-EVENTS
008100         THRU 1000-SCAN-AUTH-EVENTS-EXIT
008200         VARYING AT-IDX FROM 1 BY 1
008300         UNTIL AT-IDX > AT-TABLE-COUNT.
008400
008500     PERFORM 2000-SCAN-ENDPOINTS
008600         THRU 2000-SCAN-ENDPOINTS-EXIT
008700         VARYING ES-IDX FROM 1 BY 1
008800         UNTIL ES-IDX > ES-TABLE-COUNT.
008900
009000     COMPUTE WK-MISCONFIG-ISSUES = WK-DEFAULT-CREDS-CNT
009100                                  + WK-PUBLIC-ENDPT-CNT.
009200
009300     DISPLAY "SCNMIS - IDENT. PAR DEFAUT: " WK-DEFAULT-CREDS-CNT.
009400     DISPLAY "SCNMIS - POINTS PUBLICS   : " WK-PUBLIC-ENDPT-CNT.
009500
009600     GO TO 0000-MAIN-PROCEDURE-EXIT.
009700*----------------------------------------------------------------*
009800*  0100  -  LISTE DES IDENTIFIANTS PAR DEFAUT A SURVEILLER       *
009900*----------------------------------------------------------------*
009910*    LISTE CHARGEE EN TABLE A CHAQUE EXECUTION PLUTOT QUE TESTEE   *
009920*    PAR UNE SUITE DE IF - "GUEST" A ETE AJOUTE EN 1990 (TICKET    *
009930*    SEC-0188) SANS TOUCHER AU RESTE DU PROGRAMME, CE QUI N'AURAIT *
009940*    PAS ETE LE CAS AVEC DES IF EN DUR.                            *
010000 0100-LOAD-WEAK-NAMES.
010100*        LA COMPARAISON SE FAIT SUR WS-USER-UPPER, DEJA PASSE
010200*        EN MAJUSCULES PAR 1000-SCAN-AUTH-EVENTS - LA LISTE EST
010300*        DONC RANGEE EN MAJUSCULES ICI.
010400     MOVE "ADMIN               " TO WS-WEAK-NAME (1).
010500     MOVE "ROOT                " TO WS-WEAK-NAME (2).
010600     MOVE "ADMINISTRATOR       " TO WS-WEAK-NAME (3).
010700     MOVE "TEST                " TO WS-WEAK-NAME (4).
010800     MOVE "GUEST               " TO WS-WEAK-NAME (5).
010900 0100-LOAD-WEAK-NAMES-EXIT.
011000     EXIT.
011100*----------------------------------------------------------------*
011200*  1000  -  REGLE 6 - IDENTIFIANTS PAR DEFAUT                   *
011300*----------------------------------------------------------------*
011310*    UN EVENEMENT (ECHEC OU REUSSITE, PEU IMPORTE) PORTANT UN     *
011320*    NOM D'UTILISATEUR DE LA LISTE DES IDENTIFIANTS FAIBLES EST   *
011330*    SIGNALE UNE SEULE FOIS PAR UTILISATEUR SUR TOUTE LA          *
011340*    COLLECTE, PAS UNE FOIS PAR EVENEMENT - SINON UN COMPTE       *
011350*    "ADMIN" UTILISE CENT FOIS PRODUIRAIT CENT ISSUES IDENTIQUES. *
011400 1000-SCAN-AUTH-EVENTS.
011410*        COMPARAISON INSENSIBLE A LA CASSE DEPUIS LE TICKET DE
011420*        1987 - LE SERVICE SECURITE A CONSTATE DES COMPTES
011430*        "Admin" ET "ADMIN" QUI PASSAIENT TOUS DEUX INAPERCUS.
011500     MOVE AT-USER (AT-IDX) TO WS-USER-UPPER.
011600     INSPECT WS-USER-UPPER CONVERTING WS-LOWER-ALPHABET
011700                                    TO WS-UPPER-ALPHABET.
011800     SET WS-WEAK-FOUND-SW TO "N".
011900     PERFORM 1100-TEST-ONE-WEAK-NAME
012000         THRU 1100-TEST-ONE-WEAK-NAME-EXIT
012100         VARYING WS-WEAK-NAME-SUB FROM 1 BY 1
012200         UNTIL WS-WEAK-NAME-SUB > 5
012300            OR WS-WEAK-FOUND.
012400
012500     IF WS-WEAK-FOUND
012600         PERFORM 1200-TEST-ALREADY-FLAGGED
012700             THRU 1200-TEST-ALREADY-FLAGGED-EXIT
012800         IF NOT WS-ALREADY-FLAGGED
012900             PERFORM 1300-EMIT-DEFAULT-CREDS
013000                 THRU 1300-EMIT-DEFAULT-CREDS-EXIT
013100         END-IF
013200     END-IF.
013300 1000-SCAN-AUTH-EVENTS-EXIT.
013400     EXIT.
013500*----------------------------------------------------------------*
013600 1100-TEST-ONE-WEAK-NAME.
013700     IF WS-USER-UPPER = WS-WEAK-NAME (WS-WEAK-NAME-SUB)
013800         SET WS-WEAK-FOUND TO TRUE
013900     END-IF.
014000 1100-TEST-ONE-WEAK-NAME-EXIT.
014100     EXIT.
014200*----------------------------------------------------------------*
014210*    DEPUIS LE CORRECTIF DE 1992, LA DEDUPLICATION NE RELIT PLUS
014220*    ISSUE-TABLE EN ENTIER A CHAQUE UTILISATEUR SUSPECT (CE QUI
014230*    DEVENAIT LENT SUR LES GROS SITES) MAIS CONSULTE
014240*    WS-FLAGGED-TABLE, QUI NE CONTIENT QUE LES UTILISATEURS DEJA
014250*    SIGNALES ET RESTE BEAUCOUP PLUS COURTE EN PRATIQUE.
014300 1200-TEST-ALREADY-FLAGGED.
014400     SET WS-ALREADY-FLAGGED-SW TO "N".
014500     SET WS-FLAGGED-IDX TO 1.
014600     PERFORM 1250-TEST-ONE-FLAGGED-NAME
014700         THRU 1250-TEST-ONE-FLAGGED-NAME-EXIT
014800         UNTIL WS-FLAGGED-IDX > WS-FLAGGED-COUNT
014900            OR WS-ALREADY-FLAGGED.
015000 1200-TEST-ALREADY-FLAGGED-EXIT.
015100     EXIT.
015200*----------------------------------------------------------------*
015300 1250-TEST-ONE-FLAGGED-NAME.
015400     IF WS-FLAGGED-NAME (WS-FLAGGED-IDX) = AT-USER (AT-IDX)
015500         SET WS-ALREADY-FLAGGED TO TRUE
015600     ELSE
015700         SET WS-FLAGGED-IDX UP BY 1
015800     END-IF.
015900 1250-TEST-ONE-FLAGGED-NAME-EXIT.
016000     EXIT.
016100*----------------------------------------------------------------*
016110*    L'ENTREE EST AJOUTEE A WS-FLAGGED-TABLE AVANT MEME D'ETRE     *
016120*    REMONTEE EN ISSUE-TABLE - SI LA TABLE D'ISSUES EST SATUREE    *
016130*    (VOIR 9000-ADD-ISSUE), ON NE VEUT PAS RE-TENTER L'UTILISATEUR *
016140*    A CHAQUE EVENEMENT SUIVANT, CE QUI NE FERAIT QU'AGGRAVER LA   *
016150*    SATURATION SANS AUCUN BENEFICE.                              *
016200 1300-EMIT-DEFAULT-CREDS.
016300     IF WS-FLAGGED-COUNT < 500
016400         ADD 1 TO WS-FLAGGED-COUNT
016500         SET WS-FLAGGED-IDX TO WS-FLAGGED-COUNT
016600         MOVE AT-USER (AT-IDX) TO
016700              WS-FLAGGED-NAME (WS-FLAGGED-IDX)
016800     END-IF.
016900
017000     MOVE SPACES TO WS-DESCRIPTION.
017100     STRING "Default/common username in use: "
017200                DELIMITED BY SIZE
017300            AT-USER (AT-IDX) DELIMITED BY SPACE
017400         INTO WS-DESCRIPTION
017500     END-STRING.
017600
017700     PERFORM 9000-ADD-ISSUE THRU 9000-ADD-ISSUE-EXIT.
017800     IF IS-IDX NOT = 0
017900         MOVE "default_credentials     " TO IS-TYPE (IS-IDX)
018000         MOVE "WARNING " TO IS-SEVERITY (IS-IDX)
018100         MOVE AT-USER (AT-IDX) TO IS-USER (IS-IDX)
018200         MOVE SPACES TO IS-ENDPOINT (IS-IDX)
018300         MOVE 0 TO IS-COUNT (IS-IDX)
018400         MOVE WS-DESCRIPTION TO IS-DESCRIPTION (IS-IDX)
018500         ADD 1 TO WK-DEFAULT-CREDS-CNT
018600     END-IF.
018700 1300-EMIT-DEFAULT-CREDS-EXIT.
018800     EXIT.
018900*----------------------------------------------------------------*
019000*  2000  -  REGLE 7 - POINT D'ACCES PUBLIC                      *
019100*----------------------------------------------------------------*
019110*    UN POINT D'ACCES EST SIGNALE QUAND IL EST A LA FOIS PUBLIC   *
019120*    (ES-PUBLIC-ACCESS = Y) ET DE RISQUE NON FAIBLE - /API/HEALTH *
019130*    EST AUSSI PUBLIC MAIS RESTE EN LOW PAR CONCEPTION (CF.       *
019140*    SCNEPB, TICKET SEC-0479) ET NE DOIT DONC PAS GENERER         *
019150*    D'ISSUE ICI, SINON LE RAPPORT SERAIT POLLUE CHAQUE RUN.      *
019200 2000-SCAN-ENDPOINTS.
019210     DISPLAY "SCNMIS - EXAMEN : " ES-ENDPOINT-HALF1 (ES-IDX)
019220             ES-ENDPOINT-HALF2 (ES-IDX).
019300     IF ES-PUBLIC-ACCESS (ES-IDX) = "Y"
019400         AND ES-RISK-LEVEL (ES-IDX) NOT = "LOW     "
019500         MOVE SPACES TO WS-DESCRIPTION
019600         STRING "Publicly accessible endpoint: "
019700                    DELIMITED BY SIZE
019800                ES-ENDPOINT (ES-IDX) DELIMITED BY SPACE
019900             INTO WS-DESCRIPTION
020000         END-STRING
020100
020200         PERFORM 9000-ADD-ISSUE THRU 9000-ADD-ISSUE-EXIT
020300         IF IS-IDX NOT = 0
020400             MOVE "public_endpoint         " TO IS-TYPE (IS-IDX)
020500             MOVE "INFO    " TO IS-SEVERITY (IS-IDX)
020600             MOVE SPACES TO IS-USER (IS-IDX)
020700             MOVE ES-ENDPOINT (ES-IDX) TO IS-ENDPOINT (IS-IDX)
020800             MOVE 0 TO IS-COUNT (IS-IDX)
020900             MOVE WS-DESCRIPTION TO IS-DESCRIPTION (IS-IDX)
021000             ADD 1 TO WK-PUBLIC-ENDPT-CNT
021100         END-IF
021200     END-IF.
021300 2000-SCAN-ENDPOINTS-EXIT.
021400     EXIT.
021500*----------------------------------------------------------------*
021600*  9000  -  RESERVATION D'UNE ENTREE DANS ISSUE-TABLE            *
021700*----------------------------------------------------------------*
021710*    PARAGRAPHE COMMUN AUX DEUX REGLES, COMME DANS SCNAUT ET       *
021720*    SCNAPX - IL NE FAIT QUE RESERVER LA PROCHAINE LIGNE LIBRE,    *
021730*    LE REMPLISSAGE DES CHAMPS IS-xxx RESTE A LA CHARGE DU         *
021740*    PARAGRAPHE APPELANT.                                         *
021800 9000-ADD-ISSUE.
021900     IF IS-TABLE-COUNT < 300
022000         ADD 1 TO IS-TABLE-COUNT
022100         SET IS-IDX TO IS-TABLE-COUNT
022200     ELSE
022300         DISPLAY "SCNMIS - ISSUE-TABLE SATUREE - ISSUE PERDUE"
022400         SET IS-IDX TO 0
022500     END-IF.
022600 9000-ADD-ISSUE-EXIT.
022700     EXIT.
022800*----------------------------------------------------------------*
022900 0000-MAIN-PROCEDURE-EXIT.
023000     EXIT PROGRAM.
