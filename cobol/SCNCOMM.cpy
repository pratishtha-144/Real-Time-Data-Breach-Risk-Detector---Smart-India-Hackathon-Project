000100*--------------------------------------------------------------*
000200*  SCNCOMM.CPY  -  SCAN-COMM-AREA.  THE RUN-WIDE COUNTERS AND  *
000300*                  FLAGS PASSED PHASE TO PHASE BY SCNRUN, THE  *
000400*                  WAY THE OLD MENU PROGRAMS PASSED LK-ZONE-   *
000500*                  PALM ON EVERY CALL.  SCNRUN OWNS THIS BLOCK *
000600*                  IN WORKING-STORAGE; EVERY CALLED PHASE      *
000700*                  RECEIVES IT IN LINKAGE AS LK-ZONE-SCAN.     *
000800*--------------------------------------------------------------*
000900 01  SCAN-COMM-AREA.
001000     05  WK-AUTH-COUNT           PIC 9(04) COMP.
001100     05  WK-API-COUNT            PIC 9(04) COMP.
001200     05  WK-ENDPOINT-COUNT       PIC 9(02) COMP.
001300     05  WK-FAILED-LOGIN-COUNT   PIC 9(04) COMP.
001400     05  WK-SUCCESS-LOGIN-COUNT  PIC 9(04) COMP.
001500     05  WK-RULE-COUNTERS.
001600         10  WK-BRUTE-FORCE-CNT      PIC 9(04) COMP.
001700         10  WK-SUSPICIOUS-TIME-CNT  PIC 9(04) COMP.
001800         10  WK-MULTI-IP-CNT         PIC 9(04) COMP.
001900         10  WK-MISSING-AUTH-CNT     PIC 9(04) COMP.
002000         10  WK-EXPOSED-ENDPT-CNT    PIC 9(04) COMP.
002100         10  WK-DEFAULT-CREDS-CNT    PIC 9(04) COMP.
002200         10  WK-PUBLIC-ENDPT-CNT     PIC 9(04) COMP.
002300     05  WK-DETECTOR-TOTALS.
002400         10  WK-AUTH-ISSUES          PIC 9(04) COMP.
002500         10  WK-API-ISSUES           PIC 9(04) COMP.
002600         10  WK-MISCONFIG-ISSUES     PIC 9(04) COMP.
002700     05  WK-TOTAL-ISSUES         PIC 9(04) COMP.
002800     05  WK-RISK-SCORE           PIC 9(05) COMP.
002900     05  WK-RISK-LEVEL           PIC X(08).
003000     05  WK-RISK-LEVEL-R REDEFINES WK-RISK-LEVEL.
003100         10  WK-RISK-LEVEL-CODE      PIC X(04).
003200         10  WK-RISK-LEVEL-FILL      PIC X(04).
003300*            ALTERNATE VIEW USED BY 0000-MAIN-PROCEDURE IN SCNRSK
003400*            TO STAMP THE 4-CHAR CODE ALONGSIDE THE FULL LEVEL
003410*            NAME ON THE CONSOLE BANNER (WK-RISK-LEVEL-FILL IS
003420*            THE UNUSED REMAINDER, KEPT FOR FIELD ALIGNMENT).
003500     05  WK-SEVERITY-COUNTERS.
003600         10  WK-CRITICAL-CNT         PIC 9(04) COMP.
003700         10  WK-WARNING-CNT          PIC 9(04) COMP.
003800         10  WK-INFO-CNT             PIC 9(04) COMP.
003900     05  WK-ALERT-SEQ            PIC 9(05) COMP.
004000     05  WK-RECOMMEND-COUNT      PIC 9(02) COMP.
004100     05  WK-RECOMMEND-LINE OCCURS 10 TIMES
004200                           PIC X(80).
004300     05  FILLER                  PIC X(20).
